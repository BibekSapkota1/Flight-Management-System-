000100***************************************************************** 00000100
000200*    TRANCOPY  -  TRANSACTION RECORD LAYOUT                     * 00000200
000300*    ONE TRANSACTION PER RECORD ON TRANSACTIONS-FILE.  FIELDS   * 00000300
000400*    NOT USED BY A GIVEN TRN-CODE ARE LEFT BLANK BY THE FEED.    *00000400
000500***************************************************************** 00000500
000600 01  TRN-RECORD.                                                  00000600
000700     05  TRN-CODE                   PIC X(02).                    00000700
000800         88  TRN-IS-COMMENT             VALUE '* '.               00000800
000900     05  TRN-CUSTOMER-ID            PIC 9(05).                    00000900
001000     05  TRN-FLIGHT-ID              PIC 9(05).                    00001000
001100     05  TRN-CLASS                  PIC X(01).                    00001100
001200     05  TRN-DATE                   PIC X(10).                    00001200
001300     05  TRN-FLT-NUMBER             PIC X(10).                    00001300
001400     05  TRN-ORIGIN                 PIC X(20).                    00001400
001500     05  TRN-DESTINATION            PIC X(20).                    00001500
001600     05  TRN-DEPART-DATE            PIC X(10).                    00001600
001700     05  TRN-CAPACITY               PIC 9(04).                    00001700
001800     05  TRN-PRICE                  PIC 9(07)V99.                 00001800
001900     05  TRN-CUS-NAME               PIC X(30).                    00001900
002000     05  TRN-CUS-PHONE              PIC X(15).                    00002000
002100     05  TRN-CUS-EMAIL              PIC X(30).                    00002100
002200     05  FILLER                     PIC X(09).                    00002200

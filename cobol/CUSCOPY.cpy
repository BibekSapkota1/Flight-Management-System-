000100***************************************************************** 00000100
000200*    CUSCOPY  -  CUSTOMER MASTER RECORD LAYOUT                  * 00000200
000300*    ONE ENTRY PER CUSTOMER, KEYED BY :TAG:-ID.  SHARED BY THE   *00000300
000400*    CUSTOMERS-FILE FD BUFFER (PREFIX CUS) AND THE IN-MEMORY     *00000400
000500*    CUSTOMER TABLE ENTRY (PREFIX TCUS).                        * 00000500
000600***************************************************************** 00000600
000700     05  :TAG:-ID                   PIC 9(05).                    00000700
000800     05  :TAG:-NAME                 PIC X(30).                    00000800
000900     05  :TAG:-PHONE                PIC X(15).                    00000900
001000     05  :TAG:-EMAIL                PIC X(30).                    00001000
001100     05  :TAG:-DELETED-FLAG         PIC X(01).                    00001100
001200         88  :TAG:-IS-DELETED           VALUE 'Y'.                00001200
001300         88  :TAG:-IS-ACTIVE            VALUE 'N'.                00001300

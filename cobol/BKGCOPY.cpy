000100***************************************************************** 00000100
000200*    BKGCOPY  -  BOOKING MASTER RECORD LAYOUT                   * 00000200
000300*    ONE ENTRY PER BOOKING, KEYED BY :TAG:-ID.  SHARED BY THE    *00000300
000400*    BOOKINGS-FILE FD BUFFER (PREFIX BKG) AND THE IN-MEMORY      *00000400
000500*    BOOKING TABLE ENTRY (PREFIX TBKG).                         * 00000500
000600***************************************************************** 00000600
000700     05  :TAG:-ID                   PIC 9(05).                    00000700
000800     05  :TAG:-CUSTOMER-ID          PIC 9(05).                    00000800
000900     05  :TAG:-FLIGHT-ID            PIC 9(05).                    00000900
001000     05  :TAG:-DATE                 PIC X(10).                    00001000
001100     05  :TAG:-CLASS                PIC X(01).                    00001100
001200         88  :TAG:-CLASS-FIRST          VALUE 'F'.                00001200
001300         88  :TAG:-CLASS-BUSINESS       VALUE 'B'.                00001300
001400         88  :TAG:-CLASS-ECONOMY        VALUE 'E'.                00001400
001500     05  :TAG:-DELETED-FLAG         PIC X(01).                    00001500
001600         88  :TAG:-IS-DELETED           VALUE 'Y'.                00001600
001700         88  :TAG:-IS-ACTIVE            VALUE 'N'.                00001700
001800     05  :TAG:-CANCEL-FEE           PIC 9(07)V99.                 00001800
001900     05  FILLER                     PIC X(05).                    00001900

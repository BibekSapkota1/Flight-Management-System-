000100****************************************************************    000100
000200*    SYSTEMS GROUP PRODUCTION LIBRARY                               000200
000300****************************************************************    000300
000400* PROGRAM:  FLTBATCH                                                000400
000500*                                                                   000500
000600* READS THE FLIGHT, CUSTOMER AND BOOKING MASTER FILES INTO          000600
000700* MEMORY, APPLIES A STREAM OF TRANSACTIONS AGAINST THEM, THEN       000700
000800* REWRITES THE MASTERS AND PRINTS THE LISTINGS AND RUN              000800
000900* SUMMARY.  REPLACES THE OLD GREEN-SCREEN BOOKING SYSTEM.           000900
001000****************************************************************    001000
001100 IDENTIFICATION DIVISION.                                           001100
001200 PROGRAM-ID.    FLTBATCH.                                           001200
001300 AUTHOR.        D STOUT.                                            001300
001400 INSTALLATION.  SYSTEMS GROUP.                                      001400
001500 DATE-WRITTEN.  03/14/91.                                           001500
001600 DATE-COMPILED.                                                     001600
001700 SECURITY.      NON-CONFIDENTIAL.                                   001700
001800****************************************************************    001800
001900*    AMENDMENT HISTORY                                               CL*01
002000*                                                                    CL*01
002100*    DATE       BY    REQUEST    DESCRIPTION                         CL*01
002200*    --------   ----  ---------  ---------------------------         CL*01
002300*    03/14/91   DS    SG-0041    ORIGINAL BATCH BOOKING              CL*01
002400*                                UPDATE PROGRAM.  REPLACES           CL*01
002500*                                THE CARD-PUNCH BOOKING FORM         CL*01
002600*                                PROCESS.                            CL*01
002700*    09/02/91   DS    SG-0058    ADD DELETE-FLIGHT AND               CL*02
002800*                                DELETE-CUSTOMER TRANSACTIONS.       CL*02
002900*                                SOFT DELETE ONLY, NO PHYSICAL       CL*02
003000*                                REMOVAL OF MASTER RECORDS.          CL*02
003100*    01/18/93   RMT   SG-0102    ADD CLASS-OF-SERVICE PRICING.       CL*03
003200*                                FIRST 3.0X, BUSINESS 1.8X,          CL*03
003300*                                ECONOMY 1.0X OF BASE FARE.          CL*03
003400*    07/11/94   RMT   SG-0129    ADD DEMAND PRICING WITHIN 15        CL*04
003500*                                DAYS OF DEPARTURE.  SEE             CL*04
003600*                                PARA 430-COMPUTE-DYNAMIC-           CL*04
003700*                                PRICE FOR THE FORMULA.              CL*04
003800*    04/03/96   KLH   SG-0165    ADD CANCEL AND REBOOK FEES.         CL*05
003900*                                5 PERCENT CANCEL, 2 PERCENT         CL*05
004000*                                REBOOK, BOTH OF BASE FARE.          CL*05
004100*    11/20/97   KLH   SG-0183    COMPLETED BOOKINGS (SYSTEM          CL*06
004200*                                DATE PAST DEPARTURE) MAY NOT        CL*06
004300*                                BE CANCELLED OR REBOOKED.           CL*06
004400*    02/09/98   KLH   SG-0191    FIX: FULLY-BOOKED CHECK WAS         CL*07
004500*                                COMPARING AGAINST THE WRONG         CL*07
004600*                                FLIGHT WHEN TWO ADD-BOOKING         CL*07
004700*                                TRANSACTIONS NAMED THE SAME         CL*07
004800*                                CUSTOMER.  CORRECTED KEY.           CL*07
004900*    08/05/99   PKV   SG-0220    Y2K: WIDEN SYSTEM-DATE-PARM         CL*08
005000*                                AND ALL DATE WORK AREAS TO A        CL*08
005100*                                4-DIGIT YEAR.  OLD 2-DIGIT          CL*08
005200*                                WINDOWING LOGIC REMOVED.            CL*08
005300*    03/01/01   PKV   SG-0247    LIST FLIGHTS/CUSTOMERS/             CL*09
005400*                                BOOKINGS (LF/LC/LB) ADDED TO        CL*09
005500*                                REPLACE THE GUI REPORT              CL*09
005600*                                SCREENS.                            CL*09
005700*    06/22/03   JBT   SG-0276    ADD RUN SUMMARY TOTALS FOR          CL*10
005800*                                FEES CHARGED THIS RUN.              CL*10
005850*    02/14/05   JBT   SG-0264    FIX: AF/AC/AB/CB/UB/DF/DC           CL*11
005860*                                DISPATCH DROPPED OUT OF THE         CL*11
005870*                                EXIT PARAGRAPH INTO THE NEXT        CL*11
005880*                                TRANSACTION TYPE ON ANY REJECT.     CL*11
005890*                                ALL PERFORM 2nn-xxx CALLS NOW       CL*11
005900*                                CARRY THRU nnn-xxx-EXIT.  ALSO      CL*11
005905*                                ADDED THE MISSING LOAD-TIME         CL*11
005910*                                DUPLICATE FLIGHT/CUSTOMER ID        CL*11
005920*                                CHECK AND RECORD COUNT IN THE       CL*11
005930*                                BAD-LOAD-RECORD MESSAGES.           CL*11
005940****************************************************************    005940
006000 ENVIRONMENT DIVISION.                                              006000
006100 CONFIGURATION SECTION.                                             006100
006200 SOURCE-COMPUTER. IBM-370.                                          006200
006300 OBJECT-COMPUTER. IBM-370.                                          006300
006400 SPECIAL-NAMES.                                                     006400
006500     C01 IS TOP-OF-FORM.                                            006500
006600 INPUT-OUTPUT SECTION.                                              006600
006700 FILE-CONTROL.                                                      006700
006800                                                                    006800
006900     SELECT FLIGHTS-FILE      ASSIGN TO FLTFILE                     006900
007000         ACCESS IS SEQUENTIAL                                       007000
007100         FILE STATUS  IS  WS-FLTFILE-STATUS.                        007100
007200                                                                    007200
007300     SELECT FLIGHTS-FILE-OUT  ASSIGN TO FLTOUT                      007300
007400         ACCESS IS SEQUENTIAL                                       007400
007500         FILE STATUS  IS  WS-FLTOUT-STATUS.                         007500
007600                                                                    007600
007700     SELECT CUSTOMERS-FILE    ASSIGN TO CUSTFILE                    007700
007800         ACCESS IS SEQUENTIAL                                       007800
007900         FILE STATUS  IS  WS-CUSTFILE-STATUS.                       007900
008000                                                                    008000
008100     SELECT CUSTOMERS-FILE-OUT ASSIGN TO CUSTOUT                    008100
008200         ACCESS IS SEQUENTIAL                                       008200
008300         FILE STATUS  IS  WS-CUSTOUT-STATUS.                        008300
008400                                                                    008400
008500     SELECT BOOKINGS-FILE     ASSIGN TO BKGFILE                     008500
008600         ACCESS IS SEQUENTIAL                                       008600
008700         FILE STATUS  IS  WS-BKGFILE-STATUS.                        008700
008800                                                                    008800
008900     SELECT BOOKINGS-FILE-OUT ASSIGN TO BKGOUT                      008900
009000         ACCESS IS SEQUENTIAL                                       009000
009100         FILE STATUS  IS  WS-BKGOUT-STATUS.                         009100
009200                                                                    009200
009300     SELECT TRANSACTIONS-FILE ASSIGN TO TRANFILE                    009300
009400         ACCESS IS SEQUENTIAL                                       009400
009500         FILE STATUS  IS  WS-TRANFILE-STATUS.                       009500
009600                                                                    009600
009700     SELECT REPORT-FILE       ASSIGN TO FLTRPT                      009700
009800         FILE STATUS  IS  WS-REPORT-STATUS.                         009800
009900                                                                    009900
010000****************************************************************    010000
010100 DATA DIVISION.                                                     010100
010200 FILE SECTION.                                                      010200
010300                                                                    010300
010400 FD  FLIGHTS-FILE                                                   010400
010500     RECORDING MODE IS F                                            010500
010600     BLOCK CONTAINS 0 RECORDS.                                      010600
010700 01  FLT-RECORD.                                                    010700
010800     COPY FLTCOPY REPLACING ==:TAG:== BY ==FLT==.                   010800
010900                                                                    010900
011000 FD  FLIGHTS-FILE-OUT                                               011000
011100     RECORDING MODE IS F                                            011100
011200     BLOCK CONTAINS 0 RECORDS.                                      011200
011300 01  FLTOUT-RECORD.                                                 011300
011400     COPY FLTCOPY REPLACING ==:TAG:== BY ==FLTO==.                  011400
011500                                                                    011500
011600 FD  CUSTOMERS-FILE                                                 011600
011700     RECORDING MODE IS F                                            011700
011800     BLOCK CONTAINS 0 RECORDS.                                      011800
011900 01  CUS-RECORD.                                                    011900
012000     COPY CUSCOPY REPLACING ==:TAG:== BY ==CUS==.                   012000
012100                                                                    012100
012200 FD  CUSTOMERS-FILE-OUT                                             012200
012300     RECORDING MODE IS F                                            012300
012400     BLOCK CONTAINS 0 RECORDS.                                      012400
012500 01  CUSOUT-RECORD.                                                 012500
012600     COPY CUSCOPY REPLACING ==:TAG:== BY ==CUSO==.                  012600
012700                                                                    012700
012800 FD  BOOKINGS-FILE                                                  012800
012900     RECORDING MODE IS F                                            012900
013000     BLOCK CONTAINS 0 RECORDS.                                      013000
013100 01  BKG-RECORD.                                                    013100
013200     COPY BKGCOPY REPLACING ==:TAG:== BY ==BKG==.                   013200
013300                                                                    013300
013400 FD  BOOKINGS-FILE-OUT                                              013400
013500     RECORDING MODE IS F                                            013500
013600     BLOCK CONTAINS 0 RECORDS.                                      013600
013700 01  BKGOUT-RECORD.                                                 013700
013800     COPY BKGCOPY REPLACING ==:TAG:== BY ==BKGO==.                  013800
013900                                                                    013900
014000 FD  TRANSACTIONS-FILE                                              014000
014100     RECORDING MODE IS F.                                           014100
014200     COPY TRANCOPY.                                                 014200
014300                                                                    014300
014400 FD  REPORT-FILE                                                    014400
014500     RECORDING MODE IS F.                                           014500
014600 01  REPORT-RECORD              PIC X(132).                         014600
014700                                                                    014700
014800 WORKING-STORAGE SECTION.                                           014800
014900                                                                    014900
015000****************************************************************    015000
015100*    FILE STATUS AND END-OF-FILE SWITCHES                           015100
015200****************************************************************    015200
015300 01  WS-FILE-STATUSES.                                              015300
015400     05  WS-FLTFILE-STATUS       PIC X(02) VALUE SPACES.            015400
015500     05  WS-FLTOUT-STATUS        PIC X(02) VALUE SPACES.            015500
015600     05  WS-CUSTFILE-STATUS      PIC X(02) VALUE SPACES.            015600
015700     05  WS-CUSTOUT-STATUS       PIC X(02) VALUE SPACES.            015700
015800     05  WS-BKGFILE-STATUS       PIC X(02) VALUE SPACES.            015800
015900     05  WS-BKGOUT-STATUS        PIC X(02) VALUE SPACES.            015900
016000     05  WS-TRANFILE-STATUS      PIC X(02) VALUE SPACES.            016000
016100     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.            016100
016200      05  FILLER                  PIC X(06) VALUE SPACES.           016200
016300                                                                    016300
016400 01  WS-SWITCHES.                                                   016400
016500     05  WS-FLT-EOF              PIC X(01) VALUE 'N'.               016500
016600     05  WS-CUS-EOF              PIC X(01) VALUE 'N'.               016600
016700     05  WS-BKG-EOF              PIC X(01) VALUE 'N'.               016700
016800     05  WS-TRAN-EOF             PIC X(01) VALUE 'N'.               016800
016900     05  WS-TRAN-OK              PIC X(01) VALUE 'N'.               016900
017000     05  WS-FLT-FOUND            PIC X(01) VALUE 'N'.               017000
017100         88  FLT-WAS-FOUND           VALUE 'Y'.                     017100
017200     05  WS-CUS-FOUND            PIC X(01) VALUE 'N'.               017200
017300         88  CUS-WAS-FOUND           VALUE 'Y'.                     017300
017400     05  WS-BKG-FOUND            PIC X(01) VALUE 'N'.               017400
017500         88  BKG-WAS-FOUND           VALUE 'Y'.                     017500
017600     05  WS-FLT-TABLE-FULL       PIC X(01) VALUE 'N'.               017600
017700     05  WS-CUS-TABLE-FULL       PIC X(01) VALUE 'N'.               017700
017800     05  WS-BKG-TABLE-FULL       PIC X(01) VALUE 'N'.               017800
017900     05  WS-FLT-DEPARTED         PIC X(01) VALUE 'N'.               017900
018000     05  WS-BKG-COMPLETED        PIC X(01) VALUE 'N'.               018000
018100     05  WS-TRAN-REJECTED        PIC X(01) VALUE 'N'.               018100
018200     05  WS-FLT-LOAD-DUP         PIC X(01) VALUE 'N'.               018200
018300     05  WS-CUS-LOAD-DUP         PIC X(01) VALUE 'N'.               018300
018400      05  FILLER                  PIC X(05) VALUE SPACES.           018400
018500                                                                    018500
018600****************************************************************    018600
018700*    RUN PARAMETER CARD -- THE PROCESSING DATE FOR THIS RUN         018700
018800*    IS READ FROM SYSIN SO TEST RUNS ARE REPRODUCIBLE AND DO        018800
018900*    NOT DEPEND ON THE WALL CLOCK OF THE MACHINE THEY RUN ON.       018900
019000*    CARD FORMAT IS CCYYMMDD IN COLUMNS 1-8, BLANK CARD DEFAULTS    019000
019100*    TO THE VALUE BELOW.                                             CL*08
019200****************************************************************    019200
019300 01  WS-PARM-CARD.                                                  019300
019400     05  WS-PARM-DATE            PIC X(08) VALUE '19970601'.        019400
019500     05  FILLER                  PIC X(72) VALUE SPACES.            019500
019600                                                                    019600
019700 01  WS-SYSTEM-DATE-PARM.                                           019700
019800     05  SYS-DATE-CCYY           PIC 9(04).                         019800
019900     05  SYS-DATE-MM             PIC 9(02).                         019900
020000     05  SYS-DATE-DD             PIC 9(02).                         020000
020100 01  SYS-DATE-PARM-R REDEFINES WS-SYSTEM-DATE-PARM                  020100
020200                                 PIC 9(08).                         020200
020300                                                                    020300
020400 01  WS-SYSTEM-ABS-DAYS         PIC 9(07) COMP-3 VALUE 0.           020400
020500                                                                    020500
020600****************************************************************    020600
020700*    IN-MEMORY FLIGHT TABLE -- LOADED FROM FLIGHTS-FILE             020700
020800****************************************************************    020800
020900 01  FLT-TABLE-CONTROL.                                             020900
021000     05  FLT-TABLE-COUNT         PIC 9(05) COMP-3 VALUE 0.          021000
021100     05  FLT-TABLE-MAX           PIC 9(05) COMP-3 VALUE 2000.       021100
021200      05  FILLER                  PIC X(04) VALUE SPACES.           021200
021300 01  FLT-TABLE.                                                     021300
021400     03  FLT-TABLE-ENTRY OCCURS 2000 TIMES                          021400
021500             INDEXED BY FLT-IDX.                                    021500
021600         COPY FLTCOPY REPLACING ==:TAG:== BY ==TFLT==.              021600
021700                                                                    021700
021800****************************************************************    021800
021900*    IN-MEMORY CUSTOMER TABLE -- LOADED FROM CUSTOMERS-FILE         021900
022000****************************************************************    022000
022100 01  CUS-TABLE-CONTROL.                                             022100
022200     05  CUS-TABLE-COUNT         PIC 9(05) COMP-3 VALUE 0.          022200
022300     05  CUS-TABLE-MAX           PIC 9(05) COMP-3 VALUE 5000.       022300
022400      05  FILLER                  PIC X(04) VALUE SPACES.           022400
022500 01  CUS-TABLE.                                                     022500
022600     03  CUS-TABLE-ENTRY OCCURS 5000 TIMES                          022600
022700             INDEXED BY CUS-IDX.                                    022700
022800         COPY CUSCOPY REPLACING ==:TAG:== BY ==TCUS==.              022800
022900                                                                    022900
023000****************************************************************    023000
023100*    IN-MEMORY BOOKING TABLE -- LOADED FROM BOOKINGS-FILE           023100
023200****************************************************************    023200
023300 01  BKG-TABLE-CONTROL.                                             023300
023400     05  BKG-TABLE-COUNT         PIC 9(05) COMP-3 VALUE 0.          023400
023500     05  BKG-TABLE-MAX           PIC 9(05) COMP-3 VALUE 20000.      023500
023600     05  BKG-NEXT-ID             PIC 9(05) COMP-3 VALUE 0.          023600
023700      05  FILLER                  PIC X(04) VALUE SPACES.           023700
023800 01  BKG-TABLE.                                                     023800
023900     03  BKG-TABLE-ENTRY OCCURS 20000 TIMES                         023900
024000             INDEXED BY BKG-IDX.                                    024000
024100         COPY BKGCOPY REPLACING ==:TAG:== BY ==TBKG==.              024100
024200                                                                    024200
024300****************************************************************    024300
024400*    WORKING SUBSCRIPTS AND POINTERS                                024400
024500****************************************************************    024500
024600 01  WORK-SUBSCRIPTS.                                               024600
024700     05  WS-SUB                  PIC 9(05) COMP-3 VALUE 0.          024700
024800     05  WS-FLT-SUB               PIC 9(05) COMP-3 VALUE 0.         024800
024900     05  WS-CUS-SUB               PIC 9(05) COMP-3 VALUE 0.         024900
025000     05  WS-BKG-SUB               PIC 9(05) COMP-3 VALUE 0.         025000
025100     05  WS-SAVE-FLT-SUB          PIC 9(05) COMP-3 VALUE 0.         025100
025200     05  WS-SAVE-CUS-SUB          PIC 9(05) COMP-3 VALUE 0.         025200
025300     05  WS-SAVE-BKG-SUB          PIC 9(05) COMP-3 VALUE 0.         025300
025400     05  WS-FLT-LOAD-COUNT       PIC 9(05) COMP-3 VALUE 0.          025400
025500     05  WS-CUS-LOAD-COUNT       PIC 9(05) COMP-3 VALUE 0.          025500
025600      05  FILLER                  PIC X(04) VALUE SPACES.           025600
025700                                                                    025700
025800****************************************************************    025800
025900*    TABLE LOOKUP KEYS AND RESULT POINTERS                          025900
026000****************************************************************    026000
026100 01  WS-LOOKUP-KEYS.                                                026100
026200     05  WS-LOOKUP-FLT-ID         PIC 9(05) VALUE 0.                026200
026300     05  WS-LOOKUP-CUS-ID         PIC 9(05) VALUE 0.                026300
026400     05  WS-LOOKUP-BKG-CUS-ID     PIC 9(05) VALUE 0.                026400
026500     05  WS-LOOKUP-BKG-FLT-ID     PIC 9(05) VALUE 0.                026500
026600      05  FILLER                  PIC X(04) VALUE SPACES.           026600
026700                                                                    026700
026800****************************************************************    026800
026900*    PRICING AND FEE WORK AREAS                                     026900
027000****************************************************************    027000
027100 01  WORK-PRICING.                                                  027100
027200     05  WS-CLASS-MULT            PIC 9(01)V9(02) VALUE 0.          027200
027300     05  WS-DEMAND-MULT           PIC 9(01)V9(02) VALUE 0.          027300
027400     05  WS-COMPUTED-PRICE        PIC 9(07)V99 VALUE 0.             027400
027500     05  WS-BOOKING-FEE           PIC 9(07)V99 VALUE 0.             027500
027600     05  WS-DAYS-TO-DEPART        PIC S9(07) COMP-3 VALUE 0.        027600
027700      05  FILLER                  PIC X(04) VALUE SPACES.           027700
027800                                                                    027800
027900****************************************************************    027900
028000*    DATE CONVERSION WORK AREA -- MANUAL GREGORIAN-TO-ABSOLUTE      028000
028100*    DAY NUMBER ROUTINE (NO FUNCTION INTEGER-OF-DATE ON THIS        028100
028200*    COMPILER RELEASE).                                              CL*04
028300****************************************************************    028300
028400 01  WS-DATE-CONVERT-AREA.                                          028400
028500     05  DC-YYYY                  PIC 9(04) COMP-3 VALUE 0.         028500
028600     05  DC-MM                    PIC 9(02) COMP-3 VALUE 0.         028600
028700     05  DC-DD                    PIC 9(02) COMP-3 VALUE 0.         028700
028800     05  DC-Y1                    PIC 9(04) COMP-3 VALUE 0.         028800
028900     05  DC-LEAP-ADJ               PIC 9(01) COMP-3 VALUE 0.        028900
029000     05  DC-ABS-DAYS               PIC 9(07) COMP-3 VALUE 0.        029000
029100     05  DC-DIV-RESULT             PIC 9(07) COMP-3 VALUE 0.        029100
029200     05  DC-DIV-REMAINDER          PIC 9(07) COMP-3 VALUE 0.        029200
029300      05  FILLER                  PIC X(04) VALUE SPACES.           029300
029400                                                                    029400
029500 01  WS-CUM-DAYS-TABLE.                                             029500
029600     05  WS-CUM-DAYS OCCURS 12 TIMES                                029600
029700             PIC 9(03) COMP-3.                                      029700
029800                                                                    029800
029900 01  WS-CUM-DAYS-VALUES.                                            029900
030000     05  FILLER  PIC X(36)                                          030000
030100         VALUE '000031059090120151181212243273304334'.              030100
030200 01  WS-CUM-DAYS-VALUES-R REDEFINES WS-CUM-DAYS-VALUES.             030200
030300     05  WS-CUM-INIT OCCURS 12 TIMES                                030300
030400             PIC 9(03).                                             030400
030500                                                                    030500
030600****************************************************************    030600
030700*    DIAGNOSTIC WORK AREA -- ABEND-TEST LEFT OVER FROM THE          030700
030800*    DEBUGGING LAB THIS SHOP BUILDS ALL ITS BATCH WORK FROM.        030800
030900*    HARMLESS IN PRODUCTION, DO NOT REMOVE.                         030900
031000****************************************************************    031000
031100 01  ABEND-TEST                   PIC X(2).                         031100
031200 01  ABEND-TEST-N REDEFINES ABEND-TEST                              031200
031300                                 PIC S9(3) COMP-3.                  031300
031400                                                                    031400
031500****************************************************************    031500
031600*    RUN TOTALS                                                     031600
031700****************************************************************    031700
031800 01  REPORT-TOTALS.                                                 031800
031900     05  NUM-TRAN-RECS            PIC S9(7) COMP-3 VALUE 0.         031900
032000     05  NUM-TRAN-ERRORS          PIC S9(7) COMP-3 VALUE 0.         032000
032100     05  NUM-FLT-ADDED            PIC S9(7) COMP-3 VALUE 0.         032100
032200     05  NUM-FLT-CHANGED          PIC S9(7) COMP-3 VALUE 0.         032200
032300     05  NUM-FLT-DELETED          PIC S9(7) COMP-3 VALUE 0.         032300
032400     05  NUM-CUS-ADDED            PIC S9(7) COMP-3 VALUE 0.         032400
032500     05  NUM-CUS-CHANGED          PIC S9(7) COMP-3 VALUE 0.         032500
032600     05  NUM-CUS-DELETED          PIC S9(7) COMP-3 VALUE 0.         032600
032700     05  NUM-BKG-ADDED            PIC S9(7) COMP-3 VALUE 0.         032700
032800     05  NUM-BKG-CANCELLED        PIC S9(7) COMP-3 VALUE 0.         032800
032900     05  NUM-BKG-REBOOKED         PIC S9(7) COMP-3 VALUE 0.         032900
033000     05  TOT-BOOKING-FEES         PIC S9(9)V99 COMP-3 VALUE 0.      033000
033100     05  TOT-CANCEL-FEES          PIC S9(9)V99 COMP-3 VALUE 0.      033100
033200     05  TOT-REBOOK-FEES          PIC S9(9)V99 COMP-3 VALUE 0.      033200
033300      05  FILLER                  PIC X(04) VALUE SPACES.           033300
033400                                                                    033400
033500****************************************************************    033500
033600*    MISCELLANEOUS WORK FIELDS                                      033600
033700****************************************************************    033700
033800 01  WORK-VARIABLES.                                                033800
033900     05  WS-ERR-MSG               PIC X(60) VALUE SPACES.           033900
034000     05  WS-LINE-COUNT            PIC 9(03) COMP-3 VALUE 0.         034000
034100     05  WS-PAGE-COUNT            PIC 9(03) COMP-3 VALUE 1.         034100
034200      05  FILLER                  PIC X(04) VALUE SPACES.           034200
034300                                                                    034300
034400****************************************************************    034400
034500*    PRINT LINE LAYOUTS -- LF/LC/LB LISTINGS, RUN SUMMARY           034500
034600*    AND REJECT-MESSAGE LINES.  ONE RECORD PER REPORT STYLE,         CL*09
034700*    MOVED TO REPORT-RECORD BEFORE THE WRITE.                        CL*09
034800****************************************************************    034800
034900 01  RPT-BLANK-LINE              PIC X(132) VALUE SPACES.           034900
035000                                                                    035000
035100 01  RPT-TITLE-LINE.                                                035100
035200     05  FILLER                  PIC X(10) VALUE SPACES.            035200
035300     05  RPT-TITLE-TEXT          PIC X(40) VALUE SPACES.            035300
035400     05  FILLER                  PIC X(82) VALUE SPACES.            035400
035500                                                                    035500
035600 01  RPT-FLT-HDR1.                                                  035600
035700     05  FILLER                  PIC X(01) VALUE SPACES.            035700
035800     05  FILLER                  PIC X(10) VALUE 'FLIGHT ID'.       035800
035900     05  FILLER                  PIC X(12) VALUE 'DEPART DATE'.     035900
036000     05  FILLER                  PIC X(20) VALUE 'ORIGIN'.          036000
036100     05  FILLER                  PIC X(20) VALUE 'DESTINATION'.     036100
036200     05  FILLER                  PIC X(15) VALUE 'FIRST CLASS'.     036200
036300     05  FILLER                  PIC X(15) VALUE 'BUSINESS CLASS'.  036300
036400     05  FILLER                  PIC X(15) VALUE 'ECONOMY CLASS'.   036400
036500     05  FILLER                  PIC X(24) VALUE SPACES.            036500
036600                                                                    036600
036700 01  RPT-FLT-DTL.                                                   036700
036800     05  FILLER                  PIC X(01) VALUE SPACES.            036800
036900     05  RPT-FLT-ID              PIC ZZZZ9.                         036900
037000     05  FILLER                  PIC X(05) VALUE SPACES.            037000
037100     05  RPT-FLT-DEPART          PIC X(10).                         037100
037200     05  FILLER                  PIC X(02) VALUE SPACES.            037200
037300     05  RPT-FLT-ORIGIN          PIC X(20).                         037300
037400     05  RPT-FLT-DEST            PIC X(20).                         037400
037500     05  RPT-FLT-FIRST           PIC ZZ,ZZZ,ZZ9.99.                 037500
037600     05  FILLER                  PIC X(04) VALUE SPACES.            037600
037700     05  RPT-FLT-BUSINESS        PIC ZZ,ZZZ,ZZ9.99.                 037700
037800     05  FILLER                  PIC X(04) VALUE SPACES.            037800
037900     05  RPT-FLT-ECONOMY         PIC ZZ,ZZZ,ZZ9.99.                 037900
038000     05  FILLER                  PIC X(17) VALUE SPACES.            038000
038100                                                                    038100
038200 01  RPT-FLT-TRAILER.                                               038200
038300     05  FILLER                  PIC X(01) VALUE SPACES.            038300
038400     05  FILLER                  PIC X(20)                          038400
038500               VALUE 'FLIGHTS LISTED . .'.                          038500
038600     05  RPT-FLT-COUNT           PIC ZZZZ9.                         038600
038700     05  FILLER                  PIC X(106) VALUE SPACES.           038700
038800                                                                    038800
038900 01  RPT-CUS-HDR1.                                                  038900
039000     05  FILLER                  PIC X(01) VALUE SPACES.            039000
039100     05  FILLER                  PIC X(15) VALUE 'CUSTOMER ID'.     039100
039200     05  FILLER                  PIC X(15) VALUE 'NAME'.            039200
039300     05  FILLER                  PIC X(15) VALUE 'PHONE'.           039300
039400     05  FILLER                  PIC X(20) VALUE 'EMAIL'.           039400
039500     05  FILLER                  PIC X(66) VALUE SPACES.            039500
039600                                                                    039600
039700 01  RPT-CUS-DTL.                                                   039700
039800     05  FILLER                  PIC X(01) VALUE SPACES.            039800
039900     05  RPT-CUS-ID              PIC ZZZZ9.                         039900
040000     05  FILLER                  PIC X(10) VALUE SPACES.            040000
040100     05  RPT-CUS-NAME            PIC X(30).                         040100
040200     05  RPT-CUS-PHONE           PIC X(15).                         040200
040300     05  RPT-CUS-EMAIL           PIC X(30).                         040300
040400     05  FILLER                  PIC X(21) VALUE SPACES.            040400
040500                                                                    040500
040600 01  RPT-CUS-TRAILER.                                               040600
040700     05  FILLER                  PIC X(01) VALUE SPACES.            040700
040800     05  FILLER                  PIC X(20)                          040800
040900               VALUE 'CUSTOMERS LISTED .'.                          040900
041000     05  RPT-CUS-COUNT           PIC ZZZZ9.                         041000
041100     05  FILLER                  PIC X(106) VALUE SPACES.           041100
041200                                                                    041200
041300 01  RPT-BKG-HDR1.                                                  041300
041400     05  FILLER                  PIC X(01) VALUE SPACES.            041400
041500     05  FILLER                  PIC X(12) VALUE 'BOOKING ID'.      041500
041600     05  FILLER                  PIC X(30) VALUE 'CUSTOMER'.        041600
041700     05  FILLER                  PIC X(25) VALUE 'FLIGHT'.          041700
041800     05  FILLER                  PIC X(12) VALUE 'BOOK DATE'.       041800
041900     05  FILLER                  PIC X(15) VALUE 'CLASS'.           041900
042000     05  FILLER                  PIC X(37) VALUE SPACES.            042000
042100                                                                    042100
042200 01  RPT-BKG-DTL.                                                   042200
042300     05  FILLER                  PIC X(01) VALUE SPACES.            042300
042400     05  RPT-BKG-ID              PIC ZZZZ9.                         042400
042500     05  FILLER                  PIC X(07) VALUE SPACES.            042500
042600     05  RPT-BKG-CUSTOMER        PIC X(30).                         042600
042700     05  RPT-BKG-FLIGHT          PIC X(25).                         042700
042800     05  RPT-BKG-DATE            PIC X(10).                         042800
042900     05  FILLER                  PIC X(02) VALUE SPACES.            042900
043000     05  RPT-BKG-CLASS           PIC X(15).                         043000
043100     05  FILLER                  PIC X(17) VALUE SPACES.            043100
043200                                                                    043200
043300 01  RPT-BKG-TRAILER.                                               043300
043400     05  FILLER                  PIC X(01) VALUE SPACES.            043400
043500     05  FILLER                  PIC X(20)                          043500
043600               VALUE 'BOOKINGS LISTED . .'.                         043600
043700     05  RPT-BKG-COUNT           PIC ZZZZ9.                         043700
043800     05  FILLER                  PIC X(106) VALUE SPACES.           043800
043900                                                                    043900
044000 01  RPT-MSG-LINE.                                                  044000
044100     05  FILLER                  PIC X(01) VALUE SPACES.            044100
044200     05  FILLER                  PIC X(10) VALUE '*** REJ'.         044200
044300     05  RPT-MSG-TRAN            PIC X(02).                         044300
044400     05  FILLER                  PIC X(02) VALUE SPACES.            044400
044500     05  RPT-MSG-TEXT            PIC X(90).                         044500
044600     05  FILLER                  PIC X(27) VALUE SPACES.            044600
044700                                                                    044700
044800 01  RPT-SUMMARY-LINE.                                              044800
044900     05  FILLER                  PIC X(01) VALUE SPACES.            044900
045000     05  RPT-SUM-LABEL           PIC X(40).                         045000
045100     05  RPT-SUM-VALUE           PIC ZZZ,ZZZ,ZZ9.99.                045100
045200     05  FILLER                  PIC X(78) VALUE SPACES.            045200
045300                                                                    045300
045400****************************************************************    045400
045500 PROCEDURE DIVISION.                                                045500
045600****************************************************************    045600
045700                                                                    045700
045800 000-MAIN.                                                          045800
045900     ACCEPT WS-PARM-CARD FROM SYSIN.                                045900
046000     IF WS-PARM-DATE = SPACES                                       046000
046100         MOVE '19970601' TO WS-PARM-DATE                            046100
046200     END-IF.                                                        046200
046300     MOVE WS-PARM-DATE TO SYS-DATE-PARM-R.                          046300
046400     PERFORM 900-BUILD-CUM-DAYS-TABLE.                              046400
046500     MOVE SYS-DATE-CCYY  TO DC-YYYY.                                046500
046600     MOVE SYS-DATE-MM    TO DC-MM.                                  046600
046700     MOVE SYS-DATE-DD    TO DC-DD.                                  046700
046800     PERFORM 425-CONVERT-DATE-TO-DAYS.                              046800
046900     MOVE DC-ABS-DAYS    TO WS-SYSTEM-ABS-DAYS.                     046900
047000                                                                    047000
047100     PERFORM 700-OPEN-FILES.                                        047100
047200     PERFORM 710-LOAD-FLIGHTS.                                      047200
047300     PERFORM 720-LOAD-CUSTOMERS.                                    047300
047400     PERFORM 730-LOAD-BOOKINGS.                                     047400
047500                                                                    047500
047600     PERFORM 610-READ-TRAN-FILE.                                    047600
047700     PERFORM 200-PROCESS-TRANSACTIONS                               047700
047800             UNTIL WS-TRAN-EOF = 'Y'.                               047800
047900                                                                    047900
048000     PERFORM 800-REWRITE-FLIGHTS.                                   048000
048100     PERFORM 810-REWRITE-CUSTOMERS.                                 048100
048200     PERFORM 820-REWRITE-BOOKINGS.                                  048200
048300     PERFORM 890-REPORT-RUN-SUMMARY.                                048300
048400     PERFORM 790-CLOSE-FILES.                                       048400
048500                                                                    048500
048600     GOBACK.                                                        048600
048700                                                                    048700
048800****************************************************************    048800
048900*    700-739  FILE OPEN AND MASTER LOAD PARAGRAPHS                  048900
049000****************************************************************    049000
049100 700-OPEN-FILES.                                                    049100
049200     OPEN INPUT  FLIGHTS-FILE CUSTOMERS-FILE BOOKINGS-FILE          049200
049300                 TRANSACTIONS-FILE                                  049300
049400          OUTPUT REPORT-FILE.                                       049400
049500                                                                    049500
049600 710-LOAD-FLIGHTS.                                                  049600
049700     PERFORM 711-READ-FLIGHT-REC.                                   049700
049800     PERFORM 712-STORE-FLIGHT-ENTRY                                 049800
049900             THRU 712-STORE-FLIGHT-ENTRY-EXIT                       049900
050000             UNTIL WS-FLT-EOF = 'Y'.                                050000
050100                                                                    050100
050200 711-READ-FLIGHT-REC.                                               050200
050300     READ FLIGHTS-FILE                                              050300
050400         AT END MOVE 'Y' TO WS-FLT-EOF.                             050400
050500                                                                    050500
050600 712-STORE-FLIGHT-ENTRY.                                            050600
050700     IF WS-FLT-EOF = 'Y'                                            050700
050800         GO TO 712-STORE-FLIGHT-ENTRY-EXIT                          050800
050900     END-IF.                                                        050900
051000     ADD 1 TO WS-FLT-LOAD-COUNT.                                    051000
051100     IF FLT-ID IS NOT NUMERIC                                       051100
051200         DISPLAY 'BAD FLIGHT LOAD RECORD ' WS-FLT-LOAD-COUNT        051200
051300                 ', ID NOT NUMERIC'                                 051300
051400         PERFORM 711-READ-FLIGHT-REC                                051400
051500         GO TO 712-STORE-FLIGHT-ENTRY-EXIT                          051500
051600     END-IF.                                                        051600
051700*    REJECT A FLIGHT ID ALREADY PRESENT IN THE TABLE.  SG-0264.     051700
051800     MOVE 'N' TO WS-FLT-LOAD-DUP.                                   051800
051900     MOVE 1   TO WS-SUB.                                            051900
052000     PERFORM 713-CHECK-DUP-FLT-LOAD                                 052000
052100             UNTIL WS-SUB > FLT-TABLE-COUNT.                        052100
052200     IF WS-FLT-LOAD-DUP = 'Y'                                       052200
052300         DISPLAY 'BAD FLIGHT LOAD RECORD ' WS-FLT-LOAD-COUNT        052300
052400                 ', DUPLICATE FLIGHT ID'                            052400
052500         PERFORM 711-READ-FLIGHT-REC                                052500
052600         GO TO 712-STORE-FLIGHT-ENTRY-EXIT                          052600
052700     END-IF.                                                        052700
052800     ADD 1 TO FLT-TABLE-COUNT.                                      052800
052900     MOVE FLT-TABLE-COUNT        TO WS-FLT-SUB.                     052900
053000     MOVE FLT-ID                TO TFLT-ID(WS-FLT-SUB).             053000
053100     MOVE FLT-NUMBER             TO TFLT-NUMBER(WS-FLT-SUB).        053100
053200     MOVE FLT-ORIGIN             TO TFLT-ORIGIN(WS-FLT-SUB).        053200
053300     MOVE FLT-DESTINATION        TO TFLT-DESTINATION(WS-FLT-SUB).   053300
053400     MOVE FLT-DEPART-DATE        TO TFLT-DEPART-DATE(WS-FLT-SUB).   053400
053500     MOVE FLT-CAPACITY           TO TFLT-CAPACITY(WS-FLT-SUB).      053500
053600     MOVE FLT-DELETED-FLAG       TO TFLT-DELETED-FLAG(WS-FLT-SUB).  053600
053700     MOVE FLT-BASE-PRICE         TO TFLT-BASE-PRICE(WS-FLT-SUB).    053700
053800     MOVE FLT-BOOKED-SEATS       TO TFLT-BOOKED-SEATS(WS-FLT-SUB).  053800
053900     PERFORM 711-READ-FLIGHT-REC.                                   053900
054000 712-STORE-FLIGHT-ENTRY-EXIT.                                       054000
054100     EXIT.                                                          054100
054200                                                                    054200
054300 713-CHECK-DUP-FLT-LOAD.                                            054300
054400     IF TFLT-ID(WS-SUB) = FLT-ID                                    054400
054500         MOVE 'Y' TO WS-FLT-LOAD-DUP                                054500
054600         MOVE FLT-TABLE-COUNT TO WS-SUB                             054600
054700     END-IF.                                                        054700
054800     ADD 1 TO WS-SUB.                                               054800
054900                                                                    054900
055000                                                                    055000
055100 720-LOAD-CUSTOMERS.                                                055100
055200     PERFORM 721-READ-CUSTOMER-REC.                                 055200
055300     PERFORM 722-STORE-CUSTOMER-ENTRY                               055300
055400             THRU 722-STORE-CUSTOMER-ENTRY-EXIT                     055400
055500             UNTIL WS-CUS-EOF = 'Y'.                                055500
055600                                                                    055600
055700 721-READ-CUSTOMER-REC.                                             055700
055800     READ CUSTOMERS-FILE                                            055800
055900         AT END MOVE 'Y' TO WS-CUS-EOF.                             055900
056000                                                                    056000
056100 722-STORE-CUSTOMER-ENTRY.                                          056100
056200     IF WS-CUS-EOF = 'Y'                                            056200
056300         GO TO 722-STORE-CUSTOMER-ENTRY-EXIT                        056300
056400     END-IF.                                                        056400
056500     ADD 1 TO WS-CUS-LOAD-COUNT.                                    056500
056600     IF CUS-ID IS NOT NUMERIC                                       056600
056700         DISPLAY 'BAD CUSTOMER LOAD RECORD ' WS-CUS-LOAD-COUNT      056700
056800                 ', ID NOT NUMERIC'                                 056800
056900         PERFORM 721-READ-CUSTOMER-REC                              056900
057000         GO TO 722-STORE-CUSTOMER-ENTRY-EXIT                        057000
057100     END-IF.                                                        057100
057200*    REJECT A CUSTOMER ID ALREADY PRESENT IN THE TABLE.  SG-0264.   057200
057300     MOVE 'N' TO WS-CUS-LOAD-DUP.                                   057300
057400     MOVE 1   TO WS-SUB.                                            057400
057500     PERFORM 723-CHECK-DUP-CUS-LOAD                                 057500
057600             UNTIL WS-SUB > CUS-TABLE-COUNT.                        057600
057700     IF WS-CUS-LOAD-DUP = 'Y'                                       057700
057800         DISPLAY 'BAD CUSTOMER LOAD RECORD ' WS-CUS-LOAD-COUNT      057800
057900                 ', DUPLICATE CUSTOMER ID'                          057900
058000         PERFORM 721-READ-CUSTOMER-REC                              058000
058100         GO TO 722-STORE-CUSTOMER-ENTRY-EXIT                        058100
058200     END-IF.                                                        058200
058300     ADD 1 TO CUS-TABLE-COUNT.                                      058300
058400     MOVE CUS-TABLE-COUNT        TO WS-CUS-SUB.                     058400
058500     MOVE CUS-ID                TO TCUS-ID(WS-CUS-SUB).             058500
058600     MOVE CUS-NAME               TO TCUS-NAME(WS-CUS-SUB).          058600
058700     MOVE CUS-PHONE              TO TCUS-PHONE(WS-CUS-SUB).         058700
058800     MOVE CUS-EMAIL              TO TCUS-EMAIL(WS-CUS-SUB).         058800
058900     MOVE CUS-DELETED-FLAG       TO TCUS-DELETED-FLAG(WS-CUS-SUB).  058900
059000     PERFORM 721-READ-CUSTOMER-REC.                                 059000
059100 722-STORE-CUSTOMER-ENTRY-EXIT.                                     059100
059200     EXIT.                                                          059200
059300                                                                    059300
059400 723-CHECK-DUP-CUS-LOAD.                                            059400
059500     IF TCUS-ID(WS-SUB) = CUS-ID                                    059500
059600         MOVE 'Y' TO WS-CUS-LOAD-DUP                                059600
059700         MOVE CUS-TABLE-COUNT TO WS-SUB                             059700
059800     END-IF.                                                        059800
059900     ADD 1 TO WS-SUB.                                               059900
060000                                                                    060000
060100                                                                    060100
060200 730-LOAD-BOOKINGS.                                                 060200
060300     PERFORM 731-READ-BOOKING-REC.                                  060300
060400     PERFORM 732-STORE-BOOKING-ENTRY                                060400
060500             THRU 732-STORE-BOOKING-ENTRY-EXIT                      060500
060600             UNTIL WS-BKG-EOF = 'Y'.                                060600
060700                                                                    060700
060800 731-READ-BOOKING-REC.                                              060800
060900     READ BOOKINGS-FILE                                             060900
061000         AT END MOVE 'Y' TO WS-BKG-EOF.                             061000
061100                                                                    061100
061200 732-STORE-BOOKING-ENTRY.                                           061200
061300     IF WS-BKG-EOF = 'Y'                                            061300
061400         GO TO 732-STORE-BOOKING-ENTRY-EXIT                         061400
061500     END-IF.                                                        061500
061600     MOVE BKG-CUSTOMER-ID TO WS-LOOKUP-CUS-ID.                      061600
061700     PERFORM 530-FIND-CUSTOMER-ENTRY.                               061700
061800     MOVE BKG-FLIGHT-ID   TO WS-LOOKUP-FLT-ID.                      061800
061900     PERFORM 520-FIND-FLIGHT-ENTRY.                                 061900
062000     IF NOT CUS-WAS-FOUND OR NOT FLT-WAS-FOUND                      062000
062100         DISPLAY 'BOOKING LOAD - CUSTOMER OR FLIGHT MISSING'        062100
062200         PERFORM 731-READ-BOOKING-REC                               062200
062300         GO TO 732-STORE-BOOKING-ENTRY-EXIT                         062300
062400     END-IF.                                                        062400
062500     ADD 1 TO BKG-NEXT-ID.                                          062500
062600     ADD 1 TO BKG-TABLE-COUNT.                                      062600
062700     MOVE BKG-TABLE-COUNT        TO WS-BKG-SUB.                     062700
062800     MOVE BKG-NEXT-ID            TO TBKG-ID(WS-BKG-SUB).            062800
062900     MOVE BKG-CUSTOMER-ID        TO TBKG-CUSTOMER-ID(WS-BKG-SUB).   062900
063000     MOVE BKG-FLIGHT-ID          TO TBKG-FLIGHT-ID(WS-BKG-SUB).     063000
063100     MOVE BKG-DATE               TO TBKG-DATE(WS-BKG-SUB).          063100
063200     MOVE BKG-CLASS              TO TBKG-CLASS(WS-BKG-SUB).         063200
063300     MOVE BKG-DELETED-FLAG       TO TBKG-DELETED-FLAG(WS-BKG-SUB).  063300
063400     MOVE BKG-CANCEL-FEE         TO TBKG-CANCEL-FEE(WS-BKG-SUB).    063400
063500     IF TBKG-IS-ACTIVE(WS-BKG-SUB)                                  063500
063600         ADD 1 TO TFLT-BOOKED-SEATS(WS-SAVE-FLT-SUB)                063600
063700     END-IF.                                                        063700
063800     PERFORM 731-READ-BOOKING-REC.                                  063800
063900 732-STORE-BOOKING-ENTRY-EXIT.                                      063900
064000     EXIT.                                                          064000
064100                                                                    064100
064200****************************************************************    064200
064300*    520-549  IN-MEMORY TABLE LOOKUPS.  LINEAR PERFORM VARYING      064300
064400*    OVER THE OCCURS TABLE -- NO SEARCH VERB ON THIS COMPILER.      064400
064500*    A DELETED ENTRY IS TREATED AS NOT FOUND, PER SG-0058.           CL*02
064600****************************************************************    064600
064700 520-FIND-FLIGHT-ENTRY.                                             064700
064800     MOVE 'N' TO WS-FLT-FOUND.                                      064800
064900     MOVE 0   TO WS-SAVE-FLT-SUB.                                   064900
065000     MOVE 1   TO WS-SUB.                                            065000
065100     PERFORM 521-SCAN-FLIGHT-TABLE                                  065100
065200             UNTIL WS-SUB > FLT-TABLE-COUNT.                        065200
065300                                                                    065300
065400 521-SCAN-FLIGHT-TABLE.                                             065400
065500     IF TFLT-ID(WS-SUB) = WS-LOOKUP-FLT-ID                          065500
065600             AND TFLT-IS-ACTIVE(WS-SUB)                             065600
065700         MOVE 'Y' TO WS-FLT-FOUND                                   065700
065800         MOVE WS-SUB TO WS-SAVE-FLT-SUB                             065800
065900         MOVE FLT-TABLE-COUNT TO WS-SUB                             065900
066000     END-IF.                                                        066000
066100     ADD 1 TO WS-SUB.                                               066100
066200                                                                    066200
066300 530-FIND-CUSTOMER-ENTRY.                                           066300
066400     MOVE 'N' TO WS-CUS-FOUND.                                      066400
066500     MOVE 0   TO WS-SAVE-CUS-SUB.                                   066500
066600     MOVE 1   TO WS-SUB.                                            066600
066700     PERFORM 531-SCAN-CUSTOMER-TABLE                                066700
066800             UNTIL WS-SUB > CUS-TABLE-COUNT.                        066800
066900                                                                    066900
067000 531-SCAN-CUSTOMER-TABLE.                                           067000
067100     IF TCUS-ID(WS-SUB) = WS-LOOKUP-CUS-ID                          067100
067200             AND TCUS-IS-ACTIVE(WS-SUB)                             067200
067300         MOVE 'Y' TO WS-CUS-FOUND                                   067300
067400         MOVE WS-SUB TO WS-SAVE-CUS-SUB                             067400
067500         MOVE CUS-TABLE-COUNT TO WS-SUB                             067500
067600     END-IF.                                                        067600
067700     ADD 1 TO WS-SUB.                                               067700
067800                                                                    067800
067900 540-FIND-BOOKING-ENTRY.                                            067900
068000     MOVE 'N' TO WS-BKG-FOUND.                                      068000
068100     MOVE 0   TO WS-SAVE-BKG-SUB.                                   068100
068200     MOVE 1   TO WS-SUB.                                            068200
068300     PERFORM 541-SCAN-BOOKING-TABLE                                 068300
068400             UNTIL WS-SUB > BKG-TABLE-COUNT.                        068400
068500                                                                    068500
068600 541-SCAN-BOOKING-TABLE.                                            068600
068700     IF TBKG-CUSTOMER-ID(WS-SUB) = WS-LOOKUP-BKG-CUS-ID             068700
068800             AND TBKG-FLIGHT-ID(WS-SUB) = WS-LOOKUP-BKG-FLT-ID      068800
068900             AND TBKG-IS-ACTIVE(WS-SUB)                             068900
069000         MOVE 'Y' TO WS-BKG-FOUND                                   069000
069100         MOVE WS-SUB TO WS-SAVE-BKG-SUB                             069100
069200         MOVE BKG-TABLE-COUNT TO WS-SUB                             069200
069300     END-IF.                                                        069300
069400     ADD 1 TO WS-SUB.                                               069400
069500                                                                    069500
069600****************************************************************    069600
069700*    400-469  PRICING ENGINE AND BOOKING-FEE CALCULATIONS.          069700
069800*    ADDED SG-0102 (CLASS FACTORS), SG-0129 (DEMAND PRICING),        CL*03
069900*    SG-0165 (CANCEL/REBOOK FEES).                                   CL*04
070000****************************************************************    070000
070100 400-COMPUTE-CLASS-PRICE.                                           070100
070200*    ON ENTRY: WS-SAVE-FLT-SUB POINTS AT THE FLIGHT, TRN-CLASS      070200
070300*    HOLDS THE CLASS CODE.  RETURNS WS-COMPUTED-PRICE.              070300
070400     EVALUATE TRN-CLASS                                             070400
070500         WHEN 'F'  MOVE 3.0 TO WS-CLASS-MULT                        070500
070600         WHEN 'B'  MOVE 1.8 TO WS-CLASS-MULT                        070600
070700         WHEN OTHER MOVE 1.0 TO WS-CLASS-MULT                       070700
070800     END-EVALUATE.                                                  070800
070900     COMPUTE WS-COMPUTED-PRICE ROUNDED =                            070900
071000             TFLT-BASE-PRICE(WS-SAVE-FLT-SUB) * WS-CLASS-MULT.      071000
071100     PERFORM 410-CHECK-DEPARTED.                                    071100
071200     IF WS-FLT-DEPARTED = 'Y'                                       071200
071300         GO TO 400-COMPUTE-CLASS-PRICE-EXIT                         071300
071400     END-IF.                                                        071400
071500     PERFORM 420-COMPUTE-DAYS-LEFT.                                 071500
071600     IF WS-DAYS-TO-DEPART > 15                                      071600
071700         GO TO 400-COMPUTE-CLASS-PRICE-EXIT                         071700
071800     END-IF.                                                        071800
071900     PERFORM 430-COMPUTE-DYNAMIC-PRICE.                             071900
072000 400-COMPUTE-CLASS-PRICE-EXIT.                                      072000
072100     EXIT.                                                          072100
072200                                                                    072200
072300 410-CHECK-DEPARTED.                                                072300
072400*    DEPARTED WHEN THE FLIGHT'S DEPARTURE DATE IS BEFORE THE        072400
072500*    SYSTEM (PROCESSING) DATE.                                      072500
072600     MOVE TFLT-DEP-YYYY(WS-SAVE-FLT-SUB) TO DC-YYYY.                072600
072700     MOVE TFLT-DEP-MM(WS-SAVE-FLT-SUB)   TO DC-MM.                  072700
072800     MOVE TFLT-DEP-DD(WS-SAVE-FLT-SUB)   TO DC-DD.                  072800
072900     PERFORM 425-CONVERT-DATE-TO-DAYS.                              072900
073000     IF DC-ABS-DAYS < WS-SYSTEM-ABS-DAYS                            073000
073100         MOVE 'Y' TO WS-FLT-DEPARTED                                073100
073200     ELSE                                                           073200
073300         MOVE 'N' TO WS-FLT-DEPARTED                                073300
073400     END-IF.                                                        073400
073500                                                                    073500
073600 420-COMPUTE-DAYS-LEFT.                                             073600
073700     MOVE TFLT-DEP-YYYY(WS-SAVE-FLT-SUB) TO DC-YYYY.                073700
073800     MOVE TFLT-DEP-MM(WS-SAVE-FLT-SUB)   TO DC-MM.                  073800
073900     MOVE TFLT-DEP-DD(WS-SAVE-FLT-SUB)   TO DC-DD.                  073900
074000     PERFORM 425-CONVERT-DATE-TO-DAYS.                              074000
074100     COMPUTE WS-DAYS-TO-DEPART =                                    074100
074200             DC-ABS-DAYS - WS-SYSTEM-ABS-DAYS.                      074200
074300                                                                    074300
074400 425-CONVERT-DATE-TO-DAYS.                                          074400
074500*    MANUAL GREGORIAN-TO-ABSOLUTE-DAY-NUMBER CONVERSION.  NO        074500
074600*    FUNCTION INTEGER-OF-DATE ON THIS COMPILER RELEASE.              CL*04
074700*    ABS-DAYS = 365*(Y-1) + LEAP-DAYS-BEFORE(Y) + CUM(M) + D,       074700
074800*    PLUS ONE MORE LEAP DAY WHEN M > 2 AND Y ITSELF IS LEAP.        074800
074900     COMPUTE DC-Y1 = DC-YYYY - 1.                                   074900
075000     COMPUTE DC-ABS-DAYS = 365 * DC-Y1.                             075000
075100     DIVIDE DC-Y1 BY 4   GIVING DC-DIV-RESULT                       075100
075200             REMAINDER DC-DIV-REMAINDER.                            075200
075300     ADD DC-DIV-RESULT TO DC-ABS-DAYS.                              075300
075400     DIVIDE DC-Y1 BY 100 GIVING DC-DIV-RESULT                       075400
075500             REMAINDER DC-DIV-REMAINDER.                            075500
075600     SUBTRACT DC-DIV-RESULT FROM DC-ABS-DAYS.                       075600
075700     DIVIDE DC-Y1 BY 400 GIVING DC-DIV-RESULT                       075700
075800             REMAINDER DC-DIV-REMAINDER.                            075800
075900     ADD DC-DIV-RESULT TO DC-ABS-DAYS.                              075900
076000     ADD WS-CUM-DAYS(DC-MM) TO DC-ABS-DAYS.                         076000
076100     ADD DC-DD TO DC-ABS-DAYS.                                      076100
076200     MOVE 0 TO DC-LEAP-ADJ.                                         076200
076300     IF DC-MM > 2                                                   076300
076400         DIVIDE DC-YYYY BY 4   GIVING DC-DIV-RESULT                 076400
076500                 REMAINDER DC-DIV-REMAINDER                         076500
076600         IF DC-DIV-REMAINDER = 0                                    076600
076700             DIVIDE DC-YYYY BY 100 GIVING DC-DIV-RESULT             076700
076800                     REMAINDER DC-DIV-REMAINDER                     076800
076900             IF DC-DIV-REMAINDER NOT = 0                            076900
077000                 MOVE 1 TO DC-LEAP-ADJ                              077000
077100             ELSE                                                   077100
077200                 DIVIDE DC-YYYY BY 400 GIVING DC-DIV-RESULT         077200
077300                         REMAINDER DC-DIV-REMAINDER                 077300
077400                 IF DC-DIV-REMAINDER = 0                            077400
077500                     MOVE 1 TO DC-LEAP-ADJ                          077500
077600                 END-IF                                             077600
077700             END-IF                                                 077700
077800         END-IF                                                     077800
077900     END-IF.                                                        077900
078000     ADD DC-LEAP-ADJ TO DC-ABS-DAYS.                                078000
078100                                                                    078100
078200 430-COMPUTE-DYNAMIC-PRICE.                                         078200
078300*    WITHIN 15 DAYS OF DEPARTURE: SCALE BY A DAYS FACTOR AND A      078300
078400*    SEATS (LOAD) FACTOR.  SG-0129.                                  CL*04
078500     COMPUTE WS-DEMAND-MULT ROUNDED =                               078500
078600             1 + (0.1 * (15 - WS-DAYS-TO-DEPART)).                  078600
078700     COMPUTE WS-COMPUTED-PRICE ROUNDED =                            078700
078800             WS-COMPUTED-PRICE * WS-DEMAND-MULT.                    078800
078900     COMPUTE WS-DEMAND-MULT ROUNDED =                               078900
079000             1 + (0.1 * (TFLT-BOOKED-SEATS(WS-SAVE-FLT-SUB) /       079000
079100             TFLT-CAPACITY(WS-SAVE-FLT-SUB))).                      079100
079200     COMPUTE WS-COMPUTED-PRICE ROUNDED =                            079200
079300             WS-COMPUTED-PRICE * WS-DEMAND-MULT.                    079300
079400                                                                    079400
079500 440-CHECK-COMPLETED.                                               079500
079600*    COMPLETED WHEN THE SYSTEM DATE IS AFTER THE DEPARTURE DATE.    079600
079700     MOVE TBKG-FLIGHT-ID(WS-SAVE-BKG-SUB) TO WS-LOOKUP-FLT-ID.      079700
079800     PERFORM 520-FIND-FLIGHT-ENTRY.                                 079800
079900     MOVE TFLT-DEP-YYYY(WS-SAVE-FLT-SUB) TO DC-YYYY.                079900
080000     MOVE TFLT-DEP-MM(WS-SAVE-FLT-SUB)   TO DC-MM.                  080000
080100     MOVE TFLT-DEP-DD(WS-SAVE-FLT-SUB)   TO DC-DD.                  080100
080200     PERFORM 425-CONVERT-DATE-TO-DAYS.                              080200
080300     IF WS-SYSTEM-ABS-DAYS > DC-ABS-DAYS                            080300
080400         MOVE 'Y' TO WS-BKG-COMPLETED                               080400
080500     ELSE                                                           080500
080600         MOVE 'N' TO WS-BKG-COMPLETED                               080600
080700     END-IF.                                                        080700
080800                                                                    080800
080900 450-COMPUTE-CANCEL-FEE.                                            080900
081000     COMPUTE WS-BOOKING-FEE ROUNDED =                               081000
081100             TFLT-BASE-PRICE(WS-SAVE-FLT-SUB) * 0.05.               081100
081200                                                                    081200
081300 460-COMPUTE-REBOOK-FEE.                                            081300
081400     COMPUTE WS-BOOKING-FEE ROUNDED =                               081400
081500             TFLT-BASE-PRICE(WS-SAVE-FLT-SUB) * 0.02.               081500
081600                                                                    081600
081700****************************************************************    081700
081800*    600-619  TRANSACTION FILE READ                                 081800
081900****************************************************************    081900
082000 610-READ-TRAN-FILE.                                                082000
082100     READ TRANSACTIONS-FILE                                         082100
082200         AT END MOVE 'Y' TO WS-TRAN-EOF.                            082200
082300     IF WS-TRAN-EOF NOT = 'Y'                                       082300
082400         IF TRN-IS-COMMENT                                          082400
082500             GO TO 610-READ-TRAN-FILE                               082500
082600         END-IF                                                     082600
082700         ADD 1 TO NUM-TRAN-RECS                                     082700
082800     END-IF.                                                        082800
082900                                                                    082900
083000****************************************************************    083000
083100*    200-299  TRANSACTION DISPATCH AND BUSINESS OPERATIONS          083100
083200****************************************************************    083200
083300 200-PROCESS-TRANSACTIONS.                                          083300
083400     MOVE 'N' TO WS-TRAN-REJECTED.                                  083400
083500     EVALUATE TRN-CODE                                              083500
083600         WHEN 'AF'  PERFORM 210-ADD-FLIGHT                          083600
083700                     THRU 210-ADD-FLIGHT-EXIT                       083700
083800         WHEN 'AC'  PERFORM 220-ADD-CUSTOMER                        083800
083900                     THRU 220-ADD-CUSTOMER-EXIT                     083900
084000         WHEN 'AB'  PERFORM 230-ADD-BOOKING                         084000
084100                     THRU 230-ADD-BOOKING-EXIT                      084100
084200         WHEN 'CB'  PERFORM 240-CANCEL-BOOKING                      084200
084300                     THRU 240-CANCEL-BOOKING-EXIT                   084300
084400         WHEN 'UB'  PERFORM 250-UPDATE-BOOKING                      084400
084500                     THRU 250-UPDATE-BOOKING-EXIT                   084500
084600         WHEN 'DF'  PERFORM 260-DELETE-FLIGHT                       084600
084700                     THRU 260-DELETE-FLIGHT-EXIT                    084700
084800         WHEN 'DC'  PERFORM 270-DELETE-CUSTOMER                     084800
084900                     THRU 270-DELETE-CUSTOMER-EXIT                  084900
085000         WHEN 'LF'  PERFORM 280-LIST-FLIGHTS                        085000
085100         WHEN 'LC'  PERFORM 285-LIST-CUSTOMERS                      085100
085200         WHEN 'LB'  PERFORM 290-LIST-BOOKINGS                       085200
085300         WHEN OTHER                                                 085300
085400             MOVE 'UNRECOGNIZED TRANSACTION CODE' TO WS-ERR-MSG     085400
085500             PERFORM 299-REPORT-BAD-TRAN                            085500
085600     END-EVALUATE.                                                  085600
085700     PERFORM 610-READ-TRAN-FILE.                                    085700
085800                                                                    085800
085900 210-ADD-FLIGHT.                                                    085900
086000*    NEW FLIGHT ID = HIGHEST EXISTING FLIGHT ID + 1.  REJECT A      086000
086100*    DUPLICATE FLIGHT NUMBER/DEPARTURE DATE PAIR.  SG-0041.          CL*01
086200     MOVE 0 TO WS-SAVE-FLT-SUB.                                     086200
086300     MOVE 1 TO WS-SUB.                                              086300
086400     PERFORM 211-CHECK-DUP-FLIGHT                                   086400
086500             UNTIL WS-SUB > FLT-TABLE-COUNT.                        086500
086600     IF WS-SAVE-FLT-SUB NOT = 0                                     086600
086700         MOVE 'DUPLICATE FLIGHT NUMBER/DEPART DATE' TO WS-ERR-MSG   086700
086800         PERFORM 299-REPORT-BAD-TRAN                                086800
086900         GO TO 210-ADD-FLIGHT-EXIT                                  086900
087000     END-IF.                                                        087000
087100     IF FLT-TABLE-COUNT >= FLT-TABLE-MAX                            087100
087200         MOVE 'FLIGHT TABLE FULL' TO WS-ERR-MSG                     087200
087300         PERFORM 299-REPORT-BAD-TRAN                                087300
087400         GO TO 210-ADD-FLIGHT-EXIT                                  087400
087500     END-IF.                                                        087500
087600     MOVE 0 TO WS-SUB.                                              087600
087700     MOVE 1 TO WS-FLT-SUB.                                          087700
087800     PERFORM 212-MAX-FLIGHT-ID                                      087800
087900             UNTIL WS-FLT-SUB > FLT-TABLE-COUNT.                    087900
088000     ADD 1 TO FLT-TABLE-COUNT.                                      088000
088100     MOVE FLT-TABLE-COUNT    TO WS-FLT-SUB.                         088100
088200     ADD 1 TO WS-SUB.                                               088200
088300     MOVE WS-SUB             TO TFLT-ID(WS-FLT-SUB).                088300
088400     MOVE TRN-FLT-NUMBER     TO TFLT-NUMBER(WS-FLT-SUB).            088400
088500     MOVE TRN-ORIGIN         TO TFLT-ORIGIN(WS-FLT-SUB).            088500
088600     MOVE TRN-DESTINATION    TO TFLT-DESTINATION(WS-FLT-SUB).       088600
088700     MOVE TRN-DEPART-DATE    TO TFLT-DEPART-DATE(WS-FLT-SUB).       088700
088800     MOVE TRN-CAPACITY       TO TFLT-CAPACITY(WS-FLT-SUB).          088800
088900     MOVE 'N'                TO TFLT-DELETED-FLAG(WS-FLT-SUB).      088900
089000     MOVE TRN-PRICE          TO TFLT-BASE-PRICE(WS-FLT-SUB).        089000
089100     MOVE 0                  TO TFLT-BOOKED-SEATS(WS-FLT-SUB).      089100
089200     ADD 1 TO NUM-FLT-ADDED.                                        089200
089300 210-ADD-FLIGHT-EXIT.                                               089300
089400     EXIT.                                                          089400
089500                                                                    089500
089600 211-CHECK-DUP-FLIGHT.                                              089600
089700     IF TFLT-NUMBER(WS-SUB) = TRN-FLT-NUMBER                        089700
089800             AND TFLT-DEPART-DATE(WS-SUB) = TRN-DEPART-DATE         089800
089900         MOVE WS-SUB TO WS-SAVE-FLT-SUB                             089900
090000         MOVE FLT-TABLE-COUNT TO WS-SUB                             090000
090100     END-IF.                                                        090100
090200     ADD 1 TO WS-SUB.                                               090200
090300                                                                    090300
090400 212-MAX-FLIGHT-ID.                                                 090400
090500     IF TFLT-ID(WS-FLT-SUB) > WS-SUB                                090500
090600         MOVE TFLT-ID(WS-FLT-SUB) TO WS-SUB                         090600
090700     END-IF.                                                        090700
090800     ADD 1 TO WS-FLT-SUB.                                           090800
090900                                                                    090900
091000 220-ADD-CUSTOMER.                                                  091000
091100*    NEW CUSTOMER ID = HIGHEST EXISTING *ACTIVE* CUSTOMER ID + 1.   091100
091200     IF CUS-TABLE-COUNT >= CUS-TABLE-MAX                            091200
091300         MOVE 'CUSTOMER TABLE FULL' TO WS-ERR-MSG                   091300
091400         PERFORM 299-REPORT-BAD-TRAN                                091400
091500         GO TO 220-ADD-CUSTOMER-EXIT                                091500
091600     END-IF.                                                        091600
091700     MOVE 0 TO WS-SUB.                                              091700
091800     MOVE 1 TO WS-CUS-SUB.                                          091800
091900     PERFORM 221-MAX-CUSTOMER-ID                                    091900
092000             UNTIL WS-CUS-SUB > CUS-TABLE-COUNT.                    092000
092100     ADD 1 TO CUS-TABLE-COUNT.                                      092100
092200     MOVE CUS-TABLE-COUNT    TO WS-CUS-SUB.                         092200
092300     ADD 1 TO WS-SUB.                                               092300
092400     MOVE WS-SUB             TO TCUS-ID(WS-CUS-SUB).                092400
092500     MOVE TRN-CUS-NAME       TO TCUS-NAME(WS-CUS-SUB).              092500
092600     MOVE TRN-CUS-PHONE      TO TCUS-PHONE(WS-CUS-SUB).             092600
092700     MOVE TRN-CUS-EMAIL      TO TCUS-EMAIL(WS-CUS-SUB).             092700
092800     MOVE 'N'                TO TCUS-DELETED-FLAG(WS-CUS-SUB).      092800
092900     ADD 1 TO NUM-CUS-ADDED.                                        092900
093000 220-ADD-CUSTOMER-EXIT.                                             093000
093100     EXIT.                                                          093100
093200                                                                    093200
093300 221-MAX-CUSTOMER-ID.                                               093300
093400     IF TCUS-IS-ACTIVE(WS-CUS-SUB)                                  093400
093500             AND TCUS-ID(WS-CUS-SUB) > WS-SUB                       093500
093600         MOVE TCUS-ID(WS-CUS-SUB) TO WS-SUB                         093600
093700     END-IF.                                                        093700
093800     ADD 1 TO WS-CUS-SUB.                                           093800
093900                                                                    093900
094000 230-ADD-BOOKING.                                                   094000
094100*    CUSTOMER AND FLIGHT MUST EXIST AND BE ACTIVE.  REJECT A        094100
094200*    FULLY-BOOKED FLIGHT.  CLASS MUST BE E, B OR F.  SG-0191         CL*07
094300*    FIXED THE KEY USED BELOW -- SEE AMENDMENT HISTORY.              CL*07
094400     MOVE TRN-CUSTOMER-ID TO WS-LOOKUP-CUS-ID.                      094400
094500     PERFORM 530-FIND-CUSTOMER-ENTRY.                               094500
094600     IF NOT CUS-WAS-FOUND                                           094600
094700         MOVE 'CUSTOMER NOT FOUND OR INACTIVE' TO WS-ERR-MSG        094700
094800         PERFORM 299-REPORT-BAD-TRAN                                094800
094900         GO TO 230-ADD-BOOKING-EXIT                                 094900
095000     END-IF.                                                        095000
095100     MOVE TRN-FLIGHT-ID TO WS-LOOKUP-FLT-ID.                        095100
095200     PERFORM 520-FIND-FLIGHT-ENTRY.                                 095200
095300     IF NOT FLT-WAS-FOUND                                           095300
095400         MOVE 'FLIGHT NOT FOUND OR INACTIVE' TO WS-ERR-MSG          095400
095500         PERFORM 299-REPORT-BAD-TRAN                                095500
095600         GO TO 230-ADD-BOOKING-EXIT                                 095600
095700     END-IF.                                                        095700
095800     IF TFLT-BOOKED-SEATS(WS-SAVE-FLT-SUB) >=                       095800
095900             TFLT-CAPACITY(WS-SAVE-FLT-SUB)                         095900
096000         MOVE 'FLIGHT IS FULLY BOOKED' TO WS-ERR-MSG                096000
096100         PERFORM 299-REPORT-BAD-TRAN                                096100
096200         GO TO 230-ADD-BOOKING-EXIT                                 096200
096300     END-IF.                                                        096300
096400     IF TRN-CLASS NOT = 'E' AND TRN-CLASS NOT = 'B'                 096400
096500             AND TRN-CLASS NOT = 'F'                                096500
096600         MOVE 'INVALID CLASS, MUST BE E, B OR F' TO WS-ERR-MSG      096600
096700         PERFORM 299-REPORT-BAD-TRAN                                096700
096800         GO TO 230-ADD-BOOKING-EXIT                                 096800
096900     END-IF.                                                        096900
097000     IF BKG-TABLE-COUNT >= BKG-TABLE-MAX                            097000
097100         MOVE 'BOOKING TABLE FULL' TO WS-ERR-MSG                    097100
097200         PERFORM 299-REPORT-BAD-TRAN                                097200
097300         GO TO 230-ADD-BOOKING-EXIT                                 097300
097400     END-IF.                                                        097400
097500     ADD 1 TO BKG-NEXT-ID.                                          097500
097600     ADD 1 TO BKG-TABLE-COUNT.                                      097600
097700     MOVE BKG-TABLE-COUNT    TO WS-BKG-SUB.                         097700
097800     MOVE BKG-NEXT-ID        TO TBKG-ID(WS-BKG-SUB).                097800
097900     MOVE TRN-CUSTOMER-ID    TO TBKG-CUSTOMER-ID(WS-BKG-SUB).       097900
098000     MOVE TRN-FLIGHT-ID      TO TBKG-FLIGHT-ID(WS-BKG-SUB).         098000
098100     MOVE TRN-DATE           TO TBKG-DATE(WS-BKG-SUB).              098100
098200     MOVE TRN-CLASS          TO TBKG-CLASS(WS-BKG-SUB).             098200
098300     MOVE 'N'                TO TBKG-DELETED-FLAG(WS-BKG-SUB).      098300
098400     MOVE 0                  TO TBKG-CANCEL-FEE(WS-BKG-SUB).        098400
098500     ADD 1 TO TFLT-BOOKED-SEATS(WS-SAVE-FLT-SUB).                   098500
098600     ADD 1 TO NUM-BKG-ADDED.                                        098600
098700 230-ADD-BOOKING-EXIT.                                              098700
098800     EXIT.                                                          098800
098900                                                                    098900
099000 240-CANCEL-BOOKING.                                                099000
099100*    LOCATE THE ACTIVE BOOKING FOR THE CUSTOMER/FLIGHT PAIR.        099100
099200*    A COMPLETED BOOKING MAY NOT BE CANCELLED.  SG-0183.             CL*06
099300     MOVE TRN-CUSTOMER-ID TO WS-LOOKUP-CUS-ID.                      099300
099400     PERFORM 530-FIND-CUSTOMER-ENTRY.                               099400
099500     MOVE TRN-FLIGHT-ID   TO WS-LOOKUP-FLT-ID.                      099500
099600     PERFORM 520-FIND-FLIGHT-ENTRY.                                 099600
099700     IF NOT CUS-WAS-FOUND OR NOT FLT-WAS-FOUND                      099700
099800         MOVE 'CUSTOMER OR FLIGHT NOT FOUND' TO WS-ERR-MSG          099800
099900         PERFORM 299-REPORT-BAD-TRAN                                099900
100000         GO TO 240-CANCEL-BOOKING-EXIT                              100000
100100     END-IF.                                                        100100
100200     MOVE TRN-CUSTOMER-ID TO WS-LOOKUP-BKG-CUS-ID.                  100200
100300     MOVE TRN-FLIGHT-ID   TO WS-LOOKUP-BKG-FLT-ID.                  100300
100400     PERFORM 540-FIND-BOOKING-ENTRY.                                100400
100500     IF NOT BKG-WAS-FOUND                                           100500
100600         MOVE 'BOOKING NOT FOUND' TO WS-ERR-MSG                     100600
100700         PERFORM 299-REPORT-BAD-TRAN                                100700
100800         GO TO 240-CANCEL-BOOKING-EXIT                              100800
100900     END-IF.                                                        100900
101000     PERFORM 440-CHECK-COMPLETED.                                   101000
101100     IF WS-BKG-COMPLETED = 'Y'                                      101100
101200         MOVE 'COMPLETED BOOKING, CANNOT CANCEL' TO WS-ERR-MSG      101200
101300         PERFORM 299-REPORT-BAD-TRAN                                101300
101400         GO TO 240-CANCEL-BOOKING-EXIT                              101400
101500     END-IF.                                                        101500
101600     PERFORM 450-COMPUTE-CANCEL-FEE.                                101600
101700     MOVE 'Y' TO TBKG-DELETED-FLAG(WS-SAVE-BKG-SUB).                101700
101800     MOVE WS-BOOKING-FEE TO TBKG-CANCEL-FEE(WS-SAVE-BKG-SUB).       101800
101900     SUBTRACT 1 FROM TFLT-BOOKED-SEATS(WS-SAVE-FLT-SUB).            101900
102000     ADD 1 TO NUM-BKG-CANCELLED.                                    102000
102100     ADD WS-BOOKING-FEE TO TOT-CANCEL-FEES.                         102100
102200 240-CANCEL-BOOKING-EXIT.                                           102200
102300     EXIT.                                                          102300
102400                                                                    102400
102500 250-UPDATE-BOOKING.                                                102500
102600*    LOCATE THE ACTIVE BOOKING, REJECT IF COMPLETED, THEN SET       102600
102700*    A NEW DATE AND/OR CLASS (BLANK MEANS UNCHANGED) AND CHARGE     102700
102800*    THE REBOOK FEE.  SG-0183.                                       CL*06
102900     MOVE TRN-CUSTOMER-ID TO WS-LOOKUP-CUS-ID.                      102900
103000     PERFORM 530-FIND-CUSTOMER-ENTRY.                               103000
103100     MOVE TRN-FLIGHT-ID   TO WS-LOOKUP-FLT-ID.                      103100
103200     PERFORM 520-FIND-FLIGHT-ENTRY.                                 103200
103300     IF NOT CUS-WAS-FOUND OR NOT FLT-WAS-FOUND                      103300
103400         MOVE 'CUSTOMER OR FLIGHT NOT FOUND' TO WS-ERR-MSG          103400
103500         PERFORM 299-REPORT-BAD-TRAN                                103500
103600         GO TO 250-UPDATE-BOOKING-EXIT                              103600
103700     END-IF.                                                        103700
103800     MOVE TRN-CUSTOMER-ID TO WS-LOOKUP-BKG-CUS-ID.                  103800
103900     MOVE TRN-FLIGHT-ID   TO WS-LOOKUP-BKG-FLT-ID.                  103900
104000     PERFORM 540-FIND-BOOKING-ENTRY.                                104000
104100     IF NOT BKG-WAS-FOUND                                           104100
104200         MOVE 'BOOKING NOT FOUND' TO WS-ERR-MSG                     104200
104300         PERFORM 299-REPORT-BAD-TRAN                                104300
104400         GO TO 250-UPDATE-BOOKING-EXIT                              104400
104500     END-IF.                                                        104500
104600     PERFORM 440-CHECK-COMPLETED.                                   104600
104700     IF WS-BKG-COMPLETED = 'Y'                                      104700
104800         MOVE 'COMPLETED BOOKING, CANNOT UPDATE' TO WS-ERR-MSG      104800
104900         PERFORM 299-REPORT-BAD-TRAN                                104900
105000         GO TO 250-UPDATE-BOOKING-EXIT                              105000
105100     END-IF.                                                        105100
105200     IF TRN-DATE NOT = SPACES                                       105200
105300         MOVE TRN-DATE TO TBKG-DATE(WS-SAVE-BKG-SUB)                105300
105400     END-IF.                                                        105400
105500     IF TRN-CLASS NOT = SPACES                                      105500
105600         MOVE TRN-CLASS TO TBKG-CLASS(WS-SAVE-BKG-SUB)              105600
105700     END-IF.                                                        105700
105800     PERFORM 460-COMPUTE-REBOOK-FEE.                                105800
105900     MOVE WS-BOOKING-FEE TO TBKG-CANCEL-FEE(WS-SAVE-BKG-SUB).       105900
106000     ADD 1 TO NUM-BKG-REBOOKED.                                     106000
106100     ADD WS-BOOKING-FEE TO TOT-REBOOK-FEES.                         106100
106200 250-UPDATE-BOOKING-EXIT.                                           106200
106300     EXIT.                                                          106300
106400                                                                    106400
106500 260-DELETE-FLIGHT.                                                 106500
106600     MOVE TRN-FLIGHT-ID TO WS-LOOKUP-FLT-ID.                        106600
106700     PERFORM 520-FIND-FLIGHT-ENTRY.                                 106700
106800     IF NOT FLT-WAS-FOUND                                           106800
106900         MOVE 'FLIGHT NOT FOUND OR ALREADY DELETED' TO WS-ERR-MSG   106900
107000         PERFORM 299-REPORT-BAD-TRAN                                107000
107100         GO TO 260-DELETE-FLIGHT-EXIT                               107100
107200     END-IF.                                                        107200
107300     MOVE 'Y' TO TFLT-DELETED-FLAG(WS-SAVE-FLT-SUB).                107300
107400     ADD 1 TO NUM-FLT-DELETED.                                      107400
107500 260-DELETE-FLIGHT-EXIT.                                            107500
107600     EXIT.                                                          107600
107700                                                                    107700
107800 270-DELETE-CUSTOMER.                                               107800
107900     MOVE TRN-CUSTOMER-ID TO WS-LOOKUP-CUS-ID.                      107900
108000     PERFORM 530-FIND-CUSTOMER-ENTRY.                               108000
108100     IF NOT CUS-WAS-FOUND                                           108100
108200         MOVE 'CUSTOMER NOT FOUND OR ALREADY DELETED'               108200
108300                 TO WS-ERR-MSG                                      108300
108400         PERFORM 299-REPORT-BAD-TRAN                                108400
108500         GO TO 270-DELETE-CUSTOMER-EXIT                             108500
108600     END-IF.                                                        108600
108700     MOVE 'Y' TO TCUS-DELETED-FLAG(WS-SAVE-CUS-SUB).                108700
108800     ADD 1 TO NUM-CUS-DELETED.                                      108800
108900 270-DELETE-CUSTOMER-EXIT.                                          108900
109000     EXIT.                                                          109000
109100                                                                    109100
109200 299-REPORT-BAD-TRAN.                                               109200
109300     MOVE 'Y' TO WS-TRAN-REJECTED.                                  109300
109400     ADD 1 TO NUM-TRAN-ERRORS.                                      109400
109500     MOVE TRN-CODE   TO RPT-MSG-TRAN.                               109500
109600     MOVE WS-ERR-MSG TO RPT-MSG-TEXT.                               109600
109700     WRITE REPORT-RECORD FROM RPT-MSG-LINE.                         109700
109800                                                                    109800
109900****************************************************************    109900
110000*    280-299  LIST-TRANSACTION REPORTS.  ADDED SG-0247 TO            CL*09
110100*    REPLACE THE GUI REPORT SCREENS WITH PRINTED LISTINGS.           CL*09
110200****************************************************************    110200
110300 280-LIST-FLIGHTS.                                                  110300
110400     MOVE 'FLIGHT LISTING' TO RPT-TITLE-TEXT.                       110400
110500     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.                       110500
110600     WRITE REPORT-RECORD FROM RPT-FLT-HDR1.                         110600
110700     MOVE 0 TO WS-SUB.                                              110700
110800     MOVE 1 TO WS-FLT-SUB.                                          110800
110900     PERFORM 282-SCAN-FLIGHT-LIST                                   110900
111000             UNTIL WS-FLT-SUB > FLT-TABLE-COUNT.                    111000
111100     MOVE WS-SUB TO RPT-FLT-COUNT.                                  111100
111200     WRITE REPORT-RECORD FROM RPT-FLT-TRAILER.                      111200
111300     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                       111300
111400                                                                    111400
111500 282-SCAN-FLIGHT-LIST.                                              111500
111600     IF TFLT-IS-ACTIVE(WS-FLT-SUB)                                  111600
111700         MOVE WS-FLT-SUB TO WS-SAVE-FLT-SUB                         111700
111800         PERFORM 281-PRINT-FLIGHT-DETAIL                            111800
111900         ADD 1 TO WS-SUB                                            111900
112000     END-IF.                                                        112000
112100     ADD 1 TO WS-FLT-SUB.                                           112100
112200                                                                    112200
112300 281-PRINT-FLIGHT-DETAIL.                                           112300
112400     MOVE TFLT-ID(WS-SAVE-FLT-SUB)          TO RPT-FLT-ID.          112400
112500     MOVE TFLT-DEPART-DATE(WS-SAVE-FLT-SUB) TO RPT-FLT-DEPART.      112500
112600     MOVE TFLT-ORIGIN(WS-SAVE-FLT-SUB)      TO RPT-FLT-ORIGIN.      112600
112700     MOVE TFLT-DESTINATION(WS-SAVE-FLT-SUB) TO RPT-FLT-DEST.        112700
112800     MOVE 'F' TO TRN-CLASS.                                         112800
112900     PERFORM 400-COMPUTE-CLASS-PRICE                                112900
113000             THRU 400-COMPUTE-CLASS-PRICE-EXIT.                     113000
113100     MOVE WS-COMPUTED-PRICE TO RPT-FLT-FIRST.                       113100
113200     MOVE 'B' TO TRN-CLASS.                                         113200
113300     PERFORM 400-COMPUTE-CLASS-PRICE                                113300
113400             THRU 400-COMPUTE-CLASS-PRICE-EXIT.                     113400
113500     MOVE WS-COMPUTED-PRICE TO RPT-FLT-BUSINESS.                    113500
113600     MOVE 'E' TO TRN-CLASS.                                         113600
113700     PERFORM 400-COMPUTE-CLASS-PRICE                                113700
113800             THRU 400-COMPUTE-CLASS-PRICE-EXIT.                     113800
113900     MOVE WS-COMPUTED-PRICE TO RPT-FLT-ECONOMY.                     113900
114000     WRITE REPORT-RECORD FROM RPT-FLT-DTL.                          114000
114100                                                                    114100
114200 285-LIST-CUSTOMERS.                                                114200
114300     MOVE 'CUSTOMER LISTING' TO RPT-TITLE-TEXT.                     114300
114400     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.                       114400
114500     WRITE REPORT-RECORD FROM RPT-CUS-HDR1.                         114500
114600     MOVE 0 TO WS-SUB.                                              114600
114700     MOVE 1 TO WS-CUS-SUB.                                          114700
114800     PERFORM 286-SCAN-CUSTOMER-LIST                                 114800
114900             UNTIL WS-CUS-SUB > CUS-TABLE-COUNT.                    114900
115000     MOVE WS-SUB TO RPT-CUS-COUNT.                                  115000
115100     WRITE REPORT-RECORD FROM RPT-CUS-TRAILER.                      115100
115200     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                       115200
115300                                                                    115300
115400 286-SCAN-CUSTOMER-LIST.                                            115400
115500     IF TCUS-IS-ACTIVE(WS-CUS-SUB)                                  115500
115600         MOVE TCUS-ID(WS-CUS-SUB)    TO RPT-CUS-ID                  115600
115700         MOVE TCUS-NAME(WS-CUS-SUB)  TO RPT-CUS-NAME                115700
115800         MOVE TCUS-PHONE(WS-CUS-SUB) TO RPT-CUS-PHONE               115800
115900         MOVE TCUS-EMAIL(WS-CUS-SUB) TO RPT-CUS-EMAIL               115900
116000         WRITE REPORT-RECORD FROM RPT-CUS-DTL                       116000
116100         ADD 1 TO WS-SUB                                            116100
116200     END-IF.                                                        116200
116300     ADD 1 TO WS-CUS-SUB.                                           116300
116400                                                                    116400
116500 290-LIST-BOOKINGS.                                                 116500
116600     MOVE 'BOOKING LISTING' TO RPT-TITLE-TEXT.                      116600
116700     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.                       116700
116800     WRITE REPORT-RECORD FROM RPT-BKG-HDR1.                         116800
116900     MOVE 0 TO WS-SUB.                                              116900
117000     MOVE 1 TO WS-BKG-SUB.                                          117000
117100     PERFORM 292-SCAN-BOOKING-LIST                                  117100
117200             UNTIL WS-BKG-SUB > BKG-TABLE-COUNT.                    117200
117300     MOVE WS-SUB TO RPT-BKG-COUNT.                                  117300
117400     WRITE REPORT-RECORD FROM RPT-BKG-TRAILER.                      117400
117500     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                       117500
117600                                                                    117600
117700 292-SCAN-BOOKING-LIST.                                             117700
117800     IF TBKG-IS-ACTIVE(WS-BKG-SUB)                                  117800
117900         MOVE WS-BKG-SUB TO WS-SAVE-BKG-SUB                         117900
118000         PERFORM 291-PRINT-BOOKING-DETAIL                           118000
118100         ADD 1 TO WS-SUB                                            118100
118200     END-IF.                                                        118200
118300     ADD 1 TO WS-BKG-SUB.                                           118300
118400                                                                    118400
118500 291-PRINT-BOOKING-DETAIL.                                          118500
118600     MOVE TBKG-ID(WS-SAVE-BKG-SUB) TO RPT-BKG-ID.                   118600
118700     MOVE TBKG-CUSTOMER-ID(WS-SAVE-BKG-SUB) TO WS-LOOKUP-CUS-ID.    118700
118800     PERFORM 530-FIND-CUSTOMER-ENTRY.                               118800
118900     STRING 'CUSTOMER ' DELIMITED BY SIZE                           118900
119000             TBKG-CUSTOMER-ID(WS-SAVE-BKG-SUB) DELIMITED BY SIZE    119000
119100             ' - ' DELIMITED BY SIZE                                119100
119200             TCUS-NAME(WS-SAVE-CUS-SUB) DELIMITED BY SIZE           119200
119300             INTO RPT-BKG-CUSTOMER.                                 119300
119400     MOVE TBKG-FLIGHT-ID(WS-SAVE-BKG-SUB) TO WS-LOOKUP-FLT-ID.      119400
119500     PERFORM 520-FIND-FLIGHT-ENTRY.                                 119500
119600     STRING 'FLIGHT ' DELIMITED BY SIZE                             119600
119700             TBKG-FLIGHT-ID(WS-SAVE-BKG-SUB) DELIMITED BY SIZE      119700
119800             ' - ' DELIMITED BY SIZE                                119800
119900             TFLT-NUMBER(WS-SAVE-FLT-SUB) DELIMITED BY SIZE         119900
120000             INTO RPT-BKG-FLIGHT.                                   120000
120100     MOVE TBKG-DATE(WS-SAVE-BKG-SUB)  TO RPT-BKG-DATE.              120100
120200     EVALUATE TBKG-CLASS(WS-SAVE-BKG-SUB)                           120200
120300         WHEN 'F' MOVE 'FIRST'    TO RPT-BKG-CLASS                  120300
120400         WHEN 'B' MOVE 'BUSINESS' TO RPT-BKG-CLASS                  120400
120500         WHEN OTHER MOVE 'ECONOMY' TO RPT-BKG-CLASS                 120500
120600     END-EVALUATE.                                                  120600
120700     WRITE REPORT-RECORD FROM RPT-BKG-DTL.                          120700
120800                                                                    120800
120900****************************************************************    120900
121000*    800-829  MASTER FILE REWRITE -- ONE OUTPUT RECORD PER          121000
121100*    TABLE ENTRY, RETAINED ENTRIES WRITTEN WHETHER ACTIVE OR        121100
121200*    SOFT-DELETED (THE DELETED FLAG TRAVELS WITH THE RECORD).       121200
121300****************************************************************    121300
121400 800-REWRITE-FLIGHTS.                                               121400
121500     OPEN OUTPUT FLIGHTS-FILE-OUT.                                  121500
121600     MOVE 1 TO WS-FLT-SUB.                                          121600
121700     PERFORM 801-WRITE-FLIGHT-REC                                   121700
121800             UNTIL WS-FLT-SUB > FLT-TABLE-COUNT.                    121800
121900     CLOSE FLIGHTS-FILE-OUT.                                        121900
122000                                                                    122000
122100 801-WRITE-FLIGHT-REC.                                              122100
122200     MOVE TFLT-ID(WS-FLT-SUB)         TO FLTO-ID.                   122200
122300     MOVE TFLT-NUMBER(WS-FLT-SUB)     TO FLTO-NUMBER.               122300
122400     MOVE TFLT-ORIGIN(WS-FLT-SUB)     TO FLTO-ORIGIN.               122400
122500     MOVE TFLT-DESTINATION(WS-FLT-SUB) TO FLTO-DESTINATION.         122500
122600     MOVE TFLT-DEPART-DATE(WS-FLT-SUB) TO FLTO-DEPART-DATE.         122600
122700     MOVE TFLT-CAPACITY(WS-FLT-SUB)   TO FLTO-CAPACITY.             122700
122800     MOVE TFLT-DELETED-FLAG(WS-FLT-SUB) TO FLTO-DELETED-FLAG.       122800
122900     MOVE TFLT-BASE-PRICE(WS-FLT-SUB) TO FLTO-BASE-PRICE.           122900
123000     MOVE TFLT-BOOKED-SEATS(WS-FLT-SUB) TO FLTO-BOOKED-SEATS.       123000
123100     WRITE FLTOUT-RECORD.                                           123100
123200     ADD 1 TO WS-FLT-SUB.                                           123200
123300                                                                    123300
123400 810-REWRITE-CUSTOMERS.                                             123400
123500     OPEN OUTPUT CUSTOMERS-FILE-OUT.                                123500
123600     MOVE 1 TO WS-CUS-SUB.                                          123600
123700     PERFORM 811-WRITE-CUSTOMER-REC                                 123700
123800             UNTIL WS-CUS-SUB > CUS-TABLE-COUNT.                    123800
123900     CLOSE CUSTOMERS-FILE-OUT.                                      123900
124000                                                                    124000
124100 811-WRITE-CUSTOMER-REC.                                            124100
124200     MOVE TCUS-ID(WS-CUS-SUB)     TO CUSO-ID.                       124200
124300     MOVE TCUS-NAME(WS-CUS-SUB)   TO CUSO-NAME.                     124300
124400     MOVE TCUS-PHONE(WS-CUS-SUB)  TO CUSO-PHONE.                    124400
124500     MOVE TCUS-EMAIL(WS-CUS-SUB)  TO CUSO-EMAIL.                    124500
124600     MOVE TCUS-DELETED-FLAG(WS-CUS-SUB) TO CUSO-DELETED-FLAG.       124600
124700     WRITE CUSOUT-RECORD.                                           124700
124800     ADD 1 TO WS-CUS-SUB.                                           124800
124900                                                                    124900
125000 820-REWRITE-BOOKINGS.                                              125000
125100     OPEN OUTPUT BOOKINGS-FILE-OUT.                                 125100
125200     MOVE 1 TO WS-BKG-SUB.                                          125200
125300     PERFORM 821-WRITE-BOOKING-REC                                  125300
125400             UNTIL WS-BKG-SUB > BKG-TABLE-COUNT.                    125400
125500     CLOSE BOOKINGS-FILE-OUT.                                       125500
125600                                                                    125600
125700 821-WRITE-BOOKING-REC.                                             125700
125800     MOVE TBKG-ID(WS-BKG-SUB)          TO BKGO-ID.                  125800
125900     MOVE TBKG-CUSTOMER-ID(WS-BKG-SUB) TO BKGO-CUSTOMER-ID.         125900
126000     MOVE TBKG-FLIGHT-ID(WS-BKG-SUB)   TO BKGO-FLIGHT-ID.           126000
126100     MOVE TBKG-DATE(WS-BKG-SUB)        TO BKGO-DATE.                126100
126200     MOVE TBKG-CLASS(WS-BKG-SUB)       TO BKGO-CLASS.               126200
126300     MOVE TBKG-DELETED-FLAG(WS-BKG-SUB) TO BKGO-DELETED-FLAG.       126300
126400     MOVE TBKG-CANCEL-FEE(WS-BKG-SUB)  TO BKGO-CANCEL-FEE.          126400
126500     WRITE BKGOUT-RECORD.                                           126500
126600     ADD 1 TO WS-BKG-SUB.                                           126600
126700                                                                    126700
126800****************************************************************    126800
126900*    790  FILE CLOSE                                                126900
127000****************************************************************    127000
127100 790-CLOSE-FILES.                                                   127100
127200     CLOSE FLIGHTS-FILE CUSTOMERS-FILE BOOKINGS-FILE                127200
127300           TRANSACTIONS-FILE REPORT-FILE.                           127300
127400                                                                    127400
127500****************************************************************    127500
127600*    890  RUN SUMMARY -- COUNTS AND FEES CHARGED THIS RUN.          127600
127700*    MODELED ON THE OLD 850-REPORT-TRAN-STATS PARAGRAPH.             CL*10
127800****************************************************************    127800
127900 890-REPORT-RUN-SUMMARY.                                            127900
128000     MOVE 'RUN SUMMARY' TO RPT-TITLE-TEXT.                          128000
128100     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.                       128100
128200                                                                    128200
128300     MOVE 'TRANSACTIONS READ' TO RPT-SUM-LABEL.                     128300
128400     MOVE NUM-TRAN-RECS TO RPT-SUM-VALUE.                           128400
128500     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                     128500
128600                                                                    128600
128700     COMPUTE WS-SUB = NUM-TRAN-RECS - NUM-TRAN-ERRORS.              128700
128800     MOVE 'TRANSACTIONS APPLIED' TO RPT-SUM-LABEL.                  128800
128900     MOVE WS-SUB TO RPT-SUM-VALUE.                                  128900
129000     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                     129000
129100                                                                    129100
129200     MOVE 'TRANSACTIONS REJECTED' TO RPT-SUM-LABEL.                 129200
129300     MOVE NUM-TRAN-ERRORS TO RPT-SUM-VALUE.                         129300
129400     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                     129400
129500                                                                    129500
129600     MOVE 'BOOKINGS ADDED' TO RPT-SUM-LABEL.                        129600
129700     MOVE NUM-BKG-ADDED TO RPT-SUM-VALUE.                           129700
129800     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                     129800
129900                                                                    129900
130000     MOVE 'BOOKINGS CANCELLED' TO RPT-SUM-LABEL.                    130000
130100     MOVE NUM-BKG-CANCELLED TO RPT-SUM-VALUE.                       130100
130200     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                     130200
130300                                                                    130300
130400     MOVE 'BOOKINGS UPDATED/REBOOKED' TO RPT-SUM-LABEL.             130400
130500     MOVE NUM-BKG-REBOOKED TO RPT-SUM-VALUE.                        130500
130600     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                     130600
130700                                                                    130700
130800     MOVE 'TOTAL CANCELLATION FEES CHARGED' TO RPT-SUM-LABEL.       130800
130900     MOVE TOT-CANCEL-FEES TO RPT-SUM-VALUE.                         130900
131000     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                     131000
131100                                                                    131100
131200     MOVE 'TOTAL REBOOK FEES CHARGED' TO RPT-SUM-LABEL.             131200
131300     MOVE TOT-REBOOK-FEES TO RPT-SUM-VALUE.                         131300
131400     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE.                     131400
131500                                                                    131500
131600****************************************************************    131600
131700*    900  ONE-TIME TABLE BUILD -- CUMULATIVE DAYS BEFORE EACH       131700
131800*    MONTH, USED BY 425-CONVERT-DATE-TO-DAYS.                       131800
131900****************************************************************    131900
132000 900-BUILD-CUM-DAYS-TABLE.                                          132000
132100     MOVE 1 TO WS-SUB.                                              132100
132200     PERFORM 901-MOVE-CUM-DAY                                       132200
132300             UNTIL WS-SUB > 12.                                     132300
132400     MOVE 0 TO WS-SUB.                                              132400
132500                                                                    132500
132600 901-MOVE-CUM-DAY.                                                  132600
132700     MOVE WS-CUM-INIT(WS-SUB) TO WS-CUM-DAYS(WS-SUB).               132700
132800     ADD 1 TO WS-SUB.                                               132800
132900                                                                    132900

000100***************************************************************** 00000100
000200*    FLTCOPY  -  FLIGHT MASTER RECORD LAYOUT                    * 00000200
000300*    ONE ENTRY PER FLIGHT, KEYED BY :TAG:-ID.  SHARED BY THE     *00000300
000400*    FLIGHTS-FILE FD BUFFER (PREFIX FLT) AND THE IN-MEMORY       *00000400
000500*    FLIGHT TABLE ENTRY (PREFIX TFLT) -- COPY THIS MEMBER        *00000500
000600*    REPLACING ==:TAG:== BY THE PREFIX WANTED AT EACH SITE.      *00000600
000700***************************************************************** 00000700
000800     05  :TAG:-ID                   PIC 9(05).                    00000800
000900     05  :TAG:-NUMBER                PIC X(10).                   00000900
001000     05  :TAG:-ORIGIN                PIC X(20).                   00001000
001100     05  :TAG:-DESTINATION           PIC X(20).                   00001100
001200     05  :TAG:-DEPART-DATE           PIC X(10).                   00001200
001300     05  :TAG:-DEPART-DATE-PARTS REDEFINES                        00001300
001400         :TAG:-DEPART-DATE.                                       00001400
001500         10  :TAG:-DEP-YYYY          PIC X(04).                   00001500
001600         10  FILLER                  PIC X(01).                   00001600
001700         10  :TAG:-DEP-MM            PIC X(02).                   00001700
001800         10  FILLER                  PIC X(01).                   00001800
001900         10  :TAG:-DEP-DD            PIC X(02).                   00001900
002000     05  :TAG:-CAPACITY              PIC 9(04).                   00002000
002100     05  :TAG:-DELETED-FLAG          PIC X(01).                   00002100
002200         88  :TAG:-IS-DELETED            VALUE 'Y'.               00002200
002300         88  :TAG:-IS-ACTIVE             VALUE 'N'.               00002300
002400     05  :TAG:-BASE-PRICE            PIC 9(07)V99.                00002400
002500     05  :TAG:-BOOKED-SEATS          PIC 9(04).                   00002500
002600     05  FILLER                      PIC X(17).                   00002600
